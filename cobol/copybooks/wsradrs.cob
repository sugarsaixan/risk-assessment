000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Dist-Results File *                              
000130*     One record per Phones input record,  *                              
000140*     written in input order                *                             
000150********************************************                              
000160* File size 120 bytes.                                                    
000170*                                                                         
000180* 14/11/25 rjt - Created.                                                 
000190* 03/12/25 rjt - Drs-Error-Stage widened x(8) -> x(10) to take            
000200*                the full word "ASSESSMENT" without truncation.           
000210  01  RA-Dist-Result-Record.                                              
000220      03  Drs-Phone-Raw            pic x(20).                             
000230      03  Drs-Status               pic x(18).                             
000240*     see 88s below                                                       
000250          88  Drs-Status-Success       value "SUCCESS           ".        
000260          88  Drs-Status-Failed-Valid  value "FAILED-VALIDATION ".        
000270          88  Drs-Status-Failed-Assess value "FAILED-ASSESSMENT ".        
000280          88  Drs-Status-Failed-Sms    value "FAILED-SMS        ".        
000290      03  Drs-Assessment-Id        pic x(8).                              
000300*     filled on success                                                   
000310      03  Drs-Error-Stage          pic x(10).                             
000320*     VALIDATION / ASSESSMENT / SMS                                       
000330      03  Drs-Error-Message        pic x(60).                             
000340      03  filler                   pic x(4).                              
000350*                                                                         
