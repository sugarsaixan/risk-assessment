000100********************************************                              
000110*                                          *                              
000120*  Phone Validator Result - Linkage only  *                               
000130*     passed to/from RAPHN00, never       *                               
000140*     written to a file                   *                               
000150********************************************                              
000160*                                                                         
000170* 20/11/25 tmc - Created, split out of RA-Phone-Record so the             
000180*                file layout stays just the raw input field.              
000190  01  RA-Phone-Valid-Record.                                              
000200      03  Phv-Normalized           pic x(8).                              
000210      03  Phv-Valid-Switch         pic x.                                 
000220          88  Phv-Valid              value "Y".                           
000230      03  filler                   pic x(3).                              
000240*                                                                         
