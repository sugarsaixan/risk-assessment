000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Question-Def      *                              
000130*           File                           *                              
000140*     One record per question, keyed by    *                              
000150*     Qdf-Type-Id + Qdf-Question-Id         *                             
000160********************************************                              
000170* File size 148 bytes.                                                    
000180*                                                                         
000190* Input expected sorted by Qdf-Type-Id then                               
000200* Qdf-Display-Order (RA020 Snapshot-builder                               
000210* rejects an out-of-order load).                                          
000220*                                                                         
000230* 11/11/25 rjt - Created.                                                 
000240* 19/11/25 rjt - Added Qdf-Active to support the type/question            
000250*                deactivation rule in the snapshot builder.               
000260* 02/12/25 tmc - Widened Qdf-Type-Name to x(30) to match the              
000270*                admin screen (was x(24), truncating long names).         
000280  01  RA-Question-Def-Record.                                             
000290      03  Qdf-Type-Id              pic x(8).                              
000300      03  Qdf-Type-Name            pic x(30).                             
000310      03  Qdf-Active               pic x.                                 
000320*     Y or N, def Y                                                       
000330          88  Qdf-Type-Is-Active    value "Y".                            
000340      03  Qdf-Threshold-High       pic 9(3).                              
000350*     def 080                                                             
000360      03  Qdf-Threshold-Medium     pic 9(3).                              
000370*     def 050                                                             
000380      03  Qdf-Type-Weight          pic 9(3)v99.                           
000390*     def 001.00, > 0                                                     
000400      03  Qdf-Question-Id          pic x(8).                              
000410      03  Qdf-Display-Order        pic 9(3).                              
000420      03  Qdf-Yes-Score            pic 9(3).                              
000430      03  Qdf-Yes-Req-Comment      pic x.                                 
000440*     Y or N                                                              
000450          88  Qdf-Yes-Comment-Reqd  value "Y".                            
000460      03  Qdf-Yes-Comment-Min      pic 9(3).                              
000470      03  Qdf-Yes-Req-Image        pic x.                                 
000480*     Y or N                                                              
000490          88  Qdf-Yes-Image-Reqd    value "Y".                            
000500      03  Qdf-Yes-Max-Images       pic 9(2).                              
000510*     def 03                                                              
000520      03  Qdf-No-Score             pic 9(3).                              
000530      03  Qdf-No-Req-Comment       pic x.                                 
000540*     Y or N                                                              
000550          88  Qdf-No-Comment-Reqd   value "Y".                            
000560      03  Qdf-No-Comment-Min       pic 9(3).                              
000570      03  Qdf-No-Req-Image         pic x.                                 
000580*     Y or N                                                              
000590          88  Qdf-No-Image-Reqd     value "Y".                            
000600      03  Qdf-No-Max-Images        pic 9(2).                              
000610*     def 03                                                              
000620      03  Qdf-Question-Text        pic x(60).                             
000630      03  filler                   pic x(8).                              
000640*                                                                         
