000100********************************************                              
000110*                                          *                              
000120*  Working Storage For The In-Memory       *                              
000130*   Questionnaire Snapshot And Type Table  *                              
000140*                                          *                              
000150*  Built by RA020 (Snapshot-builder) from  *                              
000160*  the sorted Question-Defs file, scored   *                              
000170*  by RA010 (Scoring-engine).  Shared by   *                              
000180*  WORKING-STORAGE in rasub01/rabfl01 and  *                              
000190*  LINKAGE in rasnp00/raclc00.             *                              
000200********************************************                              
000210*                                                                         
000220* 12/11/25 rjt - Created.                                                 
000230* 20/11/25 rjt - Snp-Question-Table occurs raised 250 -> 400 to           
000240*                cover the fire-safety + financial-risk combined          
000250*                type list without truncating the load.                   
000260  01  RA-Snapshot-Table.                                                  
000270      03  Snp-Question-Count       pic 9(4)    comp.                      
000280      03  Snp-Reject-Switch        pic x.                                 
000290          88  Snp-Rejected          value "Y".                            
000300      03  Snp-Reject-Reason        pic x(60).                             
000310      03  Snp-Question-Table       occurs 400 times                       
000320                                    indexed by Snp-Ix.                    
000330          05  Snp-Q-Type-Id         pic x(8).                             
000340          05  Snp-Q-Question-Id     pic x(8).                             
000350          05  Snp-Q-Display-Order   pic 9(3).                             
000360          05  Snp-Q-Yes-Score       pic 9(3).                             
000370          05  Snp-Q-Yes-Req-Comment pic x.                                
000380          05  Snp-Q-Yes-Comment-Min pic 9(3).                             
000390          05  Snp-Q-Yes-Req-Image   pic x.                                
000400          05  Snp-Q-Yes-Max-Images  pic 9(2).                             
000410          05  Snp-Q-No-Score        pic 9(3).                             
000420          05  Snp-Q-No-Req-Comment  pic x.                                
000430          05  Snp-Q-No-Comment-Min  pic 9(3).                             
000440          05  Snp-Q-No-Req-Image    pic x.                                
000450          05  Snp-Q-No-Max-Images   pic 9(2).                             
000460          05  Snp-Q-Max-Score       pic 9(3).                             
000470          05  Snp-Q-Answered-Switch pic x.                                
000480              88  Snp-Q-Was-Answered value "Y".                           
000490          05  Snp-Q-Awarded-Score   pic 9(3).                             
000500          05  filler                pic x(3).                             
000510      03  filler                   pic x(4).                              
000520*                                                                         
000530  01  RA-Type-Table.                                                      
000540      03  Typ-Type-Count           pic 9(3)    comp.                      
000550      03  Typ-Entry                occurs 50 times                        
000560                                    indexed by Typ-Ix.                    
000570          05  Typ-Type-Id           pic x(8).                             
000580          05  Typ-Type-Name         pic x(30).                            
000590          05  Typ-Threshold-High    pic 9(3).                             
000600          05  Typ-Threshold-Medium  pic 9(3).                             
000610          05  Typ-Weight            pic 9(3)v99.                          
000620          05  Typ-Raw-Score         pic 9(5).                             
000630          05  Typ-Max-Score         pic 9(5).                             
000640          05  Typ-Percentage        pic 9(3)v99.                          
000650          05  Typ-Risk-Rating       pic x(6).                             
000660          05  filler                pic x(4).                             
000670      03  filler                   pic x(4).                              
000680*                                                                         
000690  01  RA-Overall-Result.                                                  
000700      03  Ovl-Raw-Score            pic 9(5).                              
000710      03  Ovl-Max-Score            pic 9(5).                              
000720      03  Ovl-Percentage           pic 9(3)v99.                           
000730      03  Ovl-Risk-Rating          pic x(6).                              
000740      03  filler                   pic x(4).                              
000750*                                                                         
