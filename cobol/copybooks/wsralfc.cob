000100*********************************************                             
000110*                                          *                              
000120*  Lifecycle Work Area - Linkage only,    *                               
000130*     passed to/from RASGN00 along with   *                               
000140*     the Assessment record itself        *                               
000150*********************************************                             
000160*                                                                         
000170* 03/12/25 tmc - Created, split out of RA-Assessment-Record so the        
000180*                file layout carries no work fields.                      
000190  01  RA-Lifecycle-Work.                                                  
000200      03  Lfc-Today                pic 9(8).                              
000210      03  Lfc-Expires-In-Days      pic 9(3).                              
000220      03  Lfc-Report               pic x(18).                             
000230          88  Lfc-Report-Accepted     value "accepted".                   
000240          88  Lfc-Report-Expired      value "expired".                    
000250          88  Lfc-Report-Completed    value "already_completed".          
000260      03  filler                    pic x(11).                            
000270*                                                                         
