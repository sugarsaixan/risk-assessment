000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Assessments File  *                              
000130*     Uses Asm-Assessment-Id as key,       *                              
000140*     status rewritten in place by the    *                               
000150*     lifecycle rules and by the backfill *                               
000160********************************************                              
000170* File size 48 bytes.                                                     
000180*                                                                         
000190* 12/11/25 rjt - Created.                                                 
000200* 01/12/25 tmc - Asm-Status widened x(7) -> x(9) so "COMPLETED"           
000210*                and "PENDING  " both fit, no more truncation             
000220*                to "COMPLETE".                                           
000230  01  RA-Assessment-Record.                                               
000240      03  Asm-Assessment-Id        pic x(8).                              
000250      03  Asm-Respondent-Id        pic x(8).                              
000260      03  Asm-Status               pic x(9).                              
000270*     PENDING / COMPLETED / EXPIRED                                       
000280          88  Asm-Status-Pending     value "PENDING  ".                   
000290          88  Asm-Status-Completed   value "COMPLETED".                   
000300          88  Asm-Status-Expired     value "EXPIRED  ".                   
000310      03  Asm-Expires-Date         pic 9(8).                              
000320*     ccyymmdd                                                            
000330      03  Asm-Completed-Date       pic 9(8).                              
000340*     ccyymmdd, zero until completed                                      
000350      03  filler                   pic x(7).                              
000360*                                                                         
