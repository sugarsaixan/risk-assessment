000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Phones File       *                              
000130*     One raw phone number per record,     *                              
000140*     as lifted from the mobile operator   *                              
000150*     export - may carry spaces, dashes or *                              
000160*     a leading +976 country code          *                              
000170********************************************                              
000180* File size 24 bytes.                                                     
000190*                                                                         
000200* 14/11/25 rjt - Created.                                                 
000210  01  RA-Phone-Record.                                                    
000220      03  Phn-Raw-Number           pic x(20).                             
000230      03  filler                   pic x(4).                              
000240*                                                                         
