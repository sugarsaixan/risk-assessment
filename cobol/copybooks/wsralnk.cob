000100* 12/11/25 rjt - Adapted from the old wscall block used to chain          
000110*                 screen modules - trimmed down to what a pure            
000120*                 calc subprogram needs to hand back.                     
000130* 29/11/25 rjt - RA-Error-Text widened x(40) -> x(60) to carry            
000140*                the full answer-validation messages unclipped.           
000150* 20/11/25 rjt - Added RA-Process-Code so one subprogram can offer        
000160*                more than one entry point without a second Call          
000170*                statement - meaning is defined by the called             
000180*                module, same as WS-Process-Func used to be on the        
000190*                old wscall block.                                        
000200  01  RA-Calling-Data.                                                    
000210      03  RA-Called                pic x(8).                              
000220      03  RA-Caller                pic x(8).                              
000230      03  RA-Process-Code          pic 9.                                 
000240      03  RA-Return-Code           pic 99.                                
000250          88  RA-Return-Ok          value 0.                              
000260          88  RA-Return-Rejected    value 1 thru 9.                       
000270      03  RA-Error-Text            pic x(60).                             
000280      03  filler                   pic x(3).                              
000290*                                                                         
