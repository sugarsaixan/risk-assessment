000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Score File        *                              
000130*     One record per type plus one         *                              
000140*     "OVERALL " record, per assessment     *                             
000150********************************************                              
000160* File size 72 bytes.                                                     
000170*                                                                         
000180* 12/11/25 rjt - Created.                                                 
000190* 28/11/25 rjt - Sco-Type-Id "OVERALL " row added per the                 
000200*                weighted-total rule - see RA010 Scoring-engine.          
000210  01  RA-Score-Record.                                                    
000220      03  Sco-Assessment-Id        pic x(8).                              
000230      03  Sco-Type-Id              pic x(8).                              
000240*     or "OVERALL " for the total row                                     
000250          88  Sco-Is-Overall-Row    value "OVERALL ".                     
000260      03  Sco-Type-Name            pic x(30).                             
000270      03  Sco-Raw-Score            pic 9(5).                              
000280      03  Sco-Max-Score            pic 9(5).                              
000290      03  Sco-Percentage           pic 9(3)v99.                           
000300      03  Sco-Risk-Rating          pic x(6).                              
000310*     LOW, MEDIUM or HIGH                                                 
000320          88  Sco-Rating-Is-Low      value "LOW   ".                      
000330          88  Sco-Rating-Is-Medium   value "MEDIUM".                      
000340          88  Sco-Rating-Is-High     value "HIGH  ".                      
000350      03  filler                   pic x(5).                              
000360*                                                                         
