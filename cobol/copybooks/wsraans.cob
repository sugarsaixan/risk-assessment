000100********************************************                              
000110*                                          *                              
000120*  Record Definition For Answer File       *                              
000130*     One record per answered question,    *                              
000140*     grouped by Ans-Assessment-Id          *                             
000150********************************************                              
000160* File size 88 bytes.                                                     
000170*                                                                         
000180* 11/11/25 rjt - Created.                                                 
000190* 25/11/25 rjt - Ans-Selected-Option widened x(2) -> x(3) so              
000200*                "YES"/"NO " both fit without truncation.                 
000210  01  RA-Answer-Record.                                                   
000220      03  Ans-Assessment-Id        pic x(8).                              
000230      03  Ans-Question-Id          pic x(8).                              
000240      03  Ans-Selected-Option      pic x(3).                              
000250*     "YES" or "NO "                                                      
000260          88  Ans-Is-Yes            value "YES".                          
000270          88  Ans-Is-No             value "NO ".                          
000280      03  Ans-Comment-Len          pic 9(4).                              
000290*     0 = no comment given                                                
000300      03  Ans-Attach-Count         pic 9(2).                              
000310      03  Ans-Comment-Text         pic x(60).                             
000320      03  filler                   pic x(3).                              
000330*                                                                         
