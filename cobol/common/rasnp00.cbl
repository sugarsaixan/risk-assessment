000100*****************************************************************         
000110*                                                               *         
000120*              Risk Assessment - Snapshot Builder                *        
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         rasnp00.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       12/11/1993.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1993-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Pure calculation subprogram, no file I/O.        
000340*                        Builds the in-memory questionnaire               
000350*                        snapshot one Question-Def record at a            
000360*                        time as the Submission Processor                 
000370*                        (RASUB01) or Backfill Batch (RABFL01)            
000380*                        reads them, then rolls the snapshot up           
000390*                        into the Type-Table on Finalize.                 
000400***                                                                       
000410*    called modules.     None.                                            
000420***                                                                       
000430*    files used.         None - the caller owns Question-Defs,            
000440*                        this module only fills RA-Snapshot-Table         
000450*                        and RA-Type-Table from what it is handed.        
000460***                                                                       
000470* changes:                                                                
000480* 12/11/93 rjt -       1.00 Created - Add-Question process code.          
000490* 20/11/93 rjt -       1.01 Added bb020 Finalize to build the             
000500*                      Type-Table, previously left to RASUB01.            
000510* 19/11/25 tmc -       1.02 Ported onto the new Risk-Assessment           
000520*                      Question-Def layout (ticket RA-118) -              
000530*                      out-of-order and missing-option-config             
000540*                      checks added per the new spec rules.               
000550* 02/12/25 tmc -       1.03 Reject-Reason now names the offending         
000560*                      Type-Id/Question-Id, was a fixed message.          
000570* 05/12/25 tmc -       1.04 Type-Name/thresholds/weight were being        
000580*                      lost at Finalize since the snapshot table          
000590*                      only carries question-level fields - added         
000600*                      WS-Type-Header-Table to remember them from         
000610*                      the first Question-Def row seen per type.          
000620*                                                                         
000630  environment              division.                                      
000640*===============================                                          
000650*                                                                         
000660  configuration            section.                                       
000670  special-names.                                                          
000680      class ra-digit-class is "0" thru "9"                                
000690      c01   is top-of-form                                                
000700      upsi-0 on  status is ra-trace-on                                    
000710      upsi-0 off status is ra-trace-off.                                  
000720*                                                                         
000730  data                     division.                                      
000740*===============================                                          
000750  working-storage section.                                                
000760*-----------------------                                                  
000770*                                                                         
000780* Row-Ctr kept as its own 77, same as the old MAPS09 scratch              
000790* registers - a private tally of rows actually added by Bb010,            
000800* kept apart from Snp-Question-Count which the caller also sees.          
000810  77  WS-Row-Ctr              pic s9(5)   comp.                           
000820*                                                                         
000830  01  WS-Last-Seen.                                                       
000840      03  WS-Last-Type-Id      pic x(8)    value spaces.                  
000850      03  WS-Last-Display      pic 9(3)    value zero.                    
000860      03  WS-First-Call-Switch pic x       value "Y".                     
000870          88  WS-First-Call      value "Y".                               
000880      03  filler               pic x(3).                                  
000890*                                                                         
000900  01  WS-Type-Header-Table.                                               
000910      03  WS-Thi-Count         pic 9(3)    comp.                          
000920      03  WS-Thi-Entry         occurs 1 to 50 times                       
000930                                depending on WS-Thi-Count                 
000940                                indexed by WS-Thi-Ix.                     
000950          05  WS-Thi-Type-Id        pic x(8).                             
000960          05  WS-Thi-Type-Name      pic x(30).                            
000970          05  WS-Thi-Threshold-High pic 9(3).                             
000980          05  WS-Thi-Threshold-Med  pic 9(3).                             
000990          05  WS-Thi-Weight         pic 9(3)v99.                          
001000          05  filler                pic x(4).                             
001010      03  filler               pic x(4).                                  
001020  01  WS-Type-Header-View redefines WS-Type-Header-Table.                 
001030      03  WS-Thi-Count-Bin     pic 9(5)    comp.                          
001040      03  filler               pic x(2652).                               
001050*                                                                         
001060  01  WS-Finalize-Work.                                                   
001070      03  WS-Cur-Type-Id       pic x(8)    value spaces.                  
001080      03  filler               pic x(4).                                  
001090  01  WS-Finalize-View redefines WS-Finalize-Work.                        
001100      03  filler               pic x(8).                                  
001110      03  WS-Cur-Type-Bin      pic 9(5)    comp.                          
001120*                                                                         
001130  01  WS-Option-Check.                                                    
001140      03  WS-Yes-Ok-Switch     pic x.                                     
001150          88  WS-Yes-Ok          value "Y".                               
001160      03  WS-No-Ok-Switch      pic x.                                     
001170          88  WS-No-Ok           value "Y".                               
001180      03  filler               pic x(6).                                  
001190  01  WS-Option-Check-View redefines WS-Option-Check.                     
001200      03  WS-Option-Flags      pic xx.                                    
001210      03  filler               pic x(6).                                  
001220*                                                                         
001230  linkage section.                                                        
001240*---------------                                                          
001250*                                                                         
001260  copy "wsraqdf.cob".                                                     
001270  copy "wsratbl.cob".                                                     
001280  copy "wsralnk.cob".                                                     
001290*                                                                         
001300  procedure division using RA-Calling-Data                                
001310                           RA-Question-Def-Record                         
001320                           RA-Snapshot-Table                              
001330                           RA-Type-Table.                                 
001340*=========================================                                
001350*                                                                         
001360  aa000-Main.                                                             
001370      move     "RASNP00" to RA-Called.                                    
001380      move     0          to RA-Return-Code.                              
001390      move     spaces     to RA-Error-Text.                               
001400*                                                                         
001410      if       RA-Process-Code = 0                                        
001420               perform bb000-Reset thru bb000-Exit                        
001430               go to aa000-Exit.                                          
001440*                                                                         
001450      if       RA-Process-Code = 1                                        
001460               perform bb010-Add-Question thru bb010-Exit                 
001470               go to aa000-Exit.                                          
001480*                                                                         
001490      if       RA-Process-Code = 2                                        
001500               perform bb020-Finalize thru bb020-Exit                     
001510               go to aa000-Exit.                                          
001520*                                                                         
001530      move     1 to RA-Return-Code.                                       
001540      move     "RASNP00 - unknown process code" to RA-Error-Text.         
001550*                                                                         
001560  aa000-Exit.                                                             
001570      goback.                                                             
001580*                                                                         
001590  bb000-Reset.                                                            
001600      move     spaces to WS-Last-Type-Id.                                 
001610      move     zero   to WS-Last-Display.                                 
001620      move     "Y"    to WS-First-Call-Switch.                            
001630      move     zero   to WS-Row-Ctr.                                      
001640      move     zero   to WS-Thi-Count                                     
001650                          Snp-Question-Count                              
001660                          Typ-Type-Count.                                 
001670      move     "N"    to Snp-Reject-Switch.                               
001680      move     spaces to Snp-Reject-Reason.                               
001690*                                                                         
001700  bb000-Exit.                                                             
001710      exit.                                                               
001720*                                                                         
001730**************************************************                        
001740*   bb010 - validate and add one Question-Def     *                       
001750*   row to the snapshot table - inactive types    *                       
001760*   and questions are silently excluded, a bad    *                       
001770*   row rejects the whole load                    *                       
001780**************************************************                        
001790  bb010-Add-Question.                                                     
001800      if       Snp-Rejected                                               
001810               go to bb010-Exit.                                          
001820*                                                                         
001830      if       not Qdf-Type-Is-Active                                     
001840               go to bb010-Exit.                                          
001850*                                                                         
001860      move     "N" to WS-Yes-Ok-Switch.                                   
001870      move     "N" to WS-No-Ok-Switch.                                    
001880      if       Qdf-Yes-Req-Comment = "Y" or = "N"                         
001890               move "Y" to WS-Yes-Ok-Switch.                              
001900      if       Qdf-No-Req-Comment = "Y" or = "N"                          
001910               move "Y" to WS-No-Ok-Switch.                               
001920      if       not WS-Yes-Ok or not WS-No-Ok                              
001930               move   "Y" to Snp-Reject-Switch                            
001940               string "Question " Qdf-Question-Id                         
001950                      " missing YES or NO option config"                  
001960                      delimited by size into Snp-Reject-Reason            
001970               go to bb010-Exit.                                          
001980*                                                                         
001990      if       WS-First-Call                                              
002000               move "N" to WS-First-Call-Switch                           
002010               go to bb010-Header.                                        
002020      if       Qdf-Type-Id = WS-Last-Type-Id                              
002030        and    Qdf-Display-Order <= WS-Last-Display                       
002040               move   "Y" to Snp-Reject-Switch                            
002050               string "Type " Qdf-Type-Id                                 
002060                      " questions not in ascending Display-Order"         
002070                      delimited by size into Snp-Reject-Reason            
002080               go to bb010-Exit.                                          
002090*                                                                         
002100  bb010-Header.                                                           
002110      perform  bb015-Remember-Header thru bb015-Exit.                     
002120*                                                                         
002130      add      1 to Snp-Question-Count.                                   
002140      add      1 to WS-Row-Ctr.                                           
002150      set      Snp-Ix to Snp-Question-Count.                              
002160      move     Qdf-Type-Id       to Snp-Q-Type-Id       (Snp-Ix).         
002170      move     Qdf-Question-Id   to Snp-Q-Question-Id   (Snp-Ix).         
002180      move     Qdf-Display-Order to Snp-Q-Display-Order (Snp-Ix).         
002190      move     Qdf-Yes-Score     to Snp-Q-Yes-Score     (Snp-Ix).         
002200      move     Qdf-Yes-Req-Comment                                        
002210                 to Snp-Q-Yes-Req-Comment (Snp-Ix).                       
002220      move     Qdf-Yes-Comment-Min                                        
002230                 to Snp-Q-Yes-Comment-Min (Snp-Ix).                       
002240      move     Qdf-Yes-Req-Image to Snp-Q-Yes-Req-Image (Snp-Ix).         
002250      move     Qdf-Yes-Max-Images                                         
002260                 to Snp-Q-Yes-Max-Images (Snp-Ix).                        
002270      move     Qdf-No-Score      to Snp-Q-No-Score      (Snp-Ix).         
002280      move     Qdf-No-Req-Comment                                         
002290                 to Snp-Q-No-Req-Comment (Snp-Ix).                        
002300      move     Qdf-No-Comment-Min                                         
002310                 to Snp-Q-No-Comment-Min (Snp-Ix).                        
002320      move     Qdf-No-Req-Image  to Snp-Q-No-Req-Image  (Snp-Ix).         
002330      move     Qdf-No-Max-Images                                          
002340                 to Snp-Q-No-Max-Images (Snp-Ix).                         
002350      move     "N" to Snp-Q-Answered-Switch (Snp-Ix).                     
002360      move     zero to Snp-Q-Awarded-Score  (Snp-Ix).                     
002370*                                                                         
002380      if       Qdf-Yes-Score > Qdf-No-Score                               
002390               move Qdf-Yes-Score to Snp-Q-Max-Score (Snp-Ix)             
002400      else                                                                
002410               move Qdf-No-Score  to Snp-Q-Max-Score (Snp-Ix).            
002420*                                                                         
002430      move     Qdf-Type-Id        to WS-Last-Type-Id.                     
002440      move     Qdf-Display-Order  to WS-Last-Display.                     
002450*                                                                         
002460  bb010-Exit.                                                             
002470      exit.                                                               
002480*                                                                         
002490**************************************************                        
002500*   bb015 - remember Type-Name/thresholds/weight  *                       
002510*   the first time a Type-Id is seen - every      *                       
002520*   question row for a type repeats the same      *                       
002530*   header values so only the first is kept       *                       
002540**************************************************                        
002550  bb015-Remember-Header.                                                  
002560      if       WS-Thi-Count = zero                                        
002570               perform bb016-Add-Header thru bb016-Exit                   
002580               go to bb015-Exit.                                          
002590*                                                                         
002600      set      WS-Thi-Ix to 1.                                            
002610      search   WS-Thi-Entry                                               
002620               at end                                                     
002630                        perform bb016-Add-Header thru bb016-Exit          
002640                        go to bb015-Exit                                  
002650               when     WS-Thi-Type-Id (WS-Thi-Ix) = Qdf-Type-Id          
002660                        go to bb015-Exit.                                 
002670*                                                                         
002680  bb015-Exit.                                                             
002690      exit.                                                               
002700*                                                                         
002710  bb016-Add-Header.                                                       
002720      add      1 to WS-Thi-Count.                                         
002730      set      WS-Thi-Ix to WS-Thi-Count.                                 
002740      move     Qdf-Type-Id   to WS-Thi-Type-Id   (WS-Thi-Ix).             
002750      move     Qdf-Type-Name to WS-Thi-Type-Name (WS-Thi-Ix).             
002760      move     Qdf-Threshold-High                                         
002770                 to WS-Thi-Threshold-High (WS-Thi-Ix).                    
002780      move     Qdf-Threshold-Medium                                       
002790                 to WS-Thi-Threshold-Med (WS-Thi-Ix).                     
002800      move     Qdf-Type-Weight to WS-Thi-Weight (WS-Thi-Ix).              
002810*                                                                         
002820  bb016-Exit.                                                             
002830      exit.                                                               
002840*                                                                         
002850**************************************************                        
002860*   bb020 - roll the snapshot rows up into one    *                       
002870*   Type-Table entry per distinct Type-Id - the   *                       
002880*   snapshot is already sorted by Type-Id so a    *                       
002890*   change of key starts a new entry              *                       
002900**************************************************                        
002910  bb020-Finalize.                                                         
002920      move     zero   to Typ-Type-Count.                                  
002930      move     spaces to WS-Cur-Type-Id.                                  
002940*                                                                         
002950      if       Snp-Question-Count = zero                                  
002960               move "Y" to Snp-Reject-Switch                              
002970               move "No active questions in definition load"              
002980                 to Snp-Reject-Reason                                     
002990               go to bb020-Exit.                                          
003000*                                                                         
003010      perform  bb030-Roll-Up-Row thru bb030-Exit                          
003020               varying Snp-Ix from 1 by 1                                 
003030               until   Snp-Ix > Snp-Question-Count.                       
003040*                                                                         
003050  bb020-Exit.                                                             
003060      exit.                                                               
003070*                                                                         
003080  bb030-Roll-Up-Row.                                                      
003090      if       Snp-Q-Type-Id (Snp-Ix) = WS-Cur-Type-Id                    
003100               go to bb030-Exit.                                          
003110*                                                                         
003120      move     Snp-Q-Type-Id (Snp-Ix) to WS-Cur-Type-Id.                  
003130      add      1 to Typ-Type-Count.                                       
003140      set      Typ-Ix to Typ-Type-Count.                                  
003150      move     Snp-Q-Type-Id (Snp-Ix) to Typ-Type-Id (Typ-Ix).            
003160      move     zero to Typ-Raw-Score  (Typ-Ix)                            
003170                        Typ-Max-Score (Typ-Ix).                           
003180*                                                                         
003190      set      WS-Thi-Ix to 1.                                            
003200      search   WS-Thi-Entry                                               
003210               at end                                                     
003220                       move spaces to Typ-Type-Name (Typ-Ix)              
003230                       move zero   to Typ-Threshold-High  (Typ-Ix)        
003240                       move zero   to Typ-Threshold-Medium(Typ-Ix)        
003250                       move zero   to Typ-Weight          (Typ-Ix)        
003260               when    WS-Thi-Type-Id (WS-Thi-Ix) = WS-Cur-Type-Id        
003270                        move WS-Thi-Type-Name (WS-Thi-Ix)                 
003280                          to Typ-Type-Name     (Typ-Ix)                   
003290                        move WS-Thi-Threshold-High (WS-Thi-Ix)            
003300                          to Typ-Threshold-High    (Typ-Ix)               
003310                        move WS-Thi-Threshold-Med (WS-Thi-Ix)             
003320                          to Typ-Threshold-Medium (Typ-Ix)                
003330                        move WS-Thi-Weight (WS-Thi-Ix)                    
003340                          to Typ-Weight     (Typ-Ix).                     
003350*                                                                         
003360  bb030-Exit.                                                             
003370      exit.                                                               
003380*                                                                         
