000100*****************************************************************         
000110*                                                               *         
000120*          Risk Assessment - Assessment Lifecycle Rules          *        
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         rasgn00.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       03/12/1993.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1993-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Pure calculation subprogram, no file I/O.        
000340*                        Decides whether an Assessment may still          
000350*                        be submitted against (expiry/completed/          
000360*                        expired checks), and computes the                
000370*                        Expires-Date on creation.  Called by the         
000380*                        Submission Processor (RASUB01), SMS              
000390*                        Distribution Batch (RADST01) and                 
000400*                        Backfill Batch (RABFL01).                        
000410***                                                                       
000420*    called modules.     None.                                            
000430***                                                                       
000440*    files used.         None - works on the Assessment record            
000450*                        passed in Linkage.                               
000460***                                                                       
000470* changes:                                                                
000480* 03/12/93 rjt -       1.00 Created - eligibility check lifted out        
000490*                      of RASUB01 so the three batches agree on           
000500*                      one rule.                                          
000510* 10/12/93 rjt -       1.01 Added bb020 Compute-Expiry, was being         
000520*                      done inline wherever an Assessment record          
000530*                      was built.                                         
000540* 09/09/98 rjt -       1.02 Y2K - Lfc-Today and Asm-Expires-Date          
000550*                      are both 4-digit-century CCYYMMDD already,         
000560*                      day-add table reviewed for the 2000 leap           
000570*                      year, no change required.                          
000580* 20/11/25 tmc -       1.03 Ported onto the new Risk-Assessment           
000590*                      Assessment-Record (ticket RA-118) - report         
000600*                      wording now matches the validation spec            
000610*                      exactly ("expired" / "already_completed").         
000620* 04/12/25 tmc -       1.04 Expires-In-Days now clamped 1 thru            
000630*                      365, default 30, instead of trusting the           
000640*                      caller to have done it.                            
000650*                                                                         
000660  environment              division.                                      
000670*===============================                                          
000680*                                                                         
000690  configuration            section.                                       
000700  special-names.                                                          
000710      class ra-digit-class is "0" thru "9"                                
000720      c01   is top-of-form                                                
000730      upsi-0 on  status is ra-trace-on                                    
000740      upsi-0 off status is ra-trace-off.                                  
000750*                                                                         
000760  data                     division.                                      
000770*===============================                                          
000780  working-storage section.                                                
000790*-----------------------                                                  
000800*                                                                         
000810* Split form of a CCYYMMDD date, same trick as the old MAPS04             
000820* date routine - unpack into the group, work on the parts, then           
000830* read the group back as one number.                                      
000840  01  WS-Date-Split.                                                      
000850      03  WS-Split-CCYY       pic 9(4).                                   
000860      03  WS-Split-MM         pic 9(2).                                   
000870      03  WS-Split-DD         pic 9(2).                                   
000880  01  WS-Date-Split-R redefines WS-Date-Split pic 9(8).                   
000890*                                                                         
000900* Days-in-month table - held as twelve named Values since a Comp          
000910* table entry cannot carry its own Value clause, then read back           
000920* through the Occurs redefinition below.                                  
000930  01  WS-Days-In-Month-Init.                                              
000940      03  WS-Dim-Jan          pic 9(2) comp value 31.                     
000950      03  WS-Dim-Feb          pic 9(2) comp value 28.                     
000960      03  WS-Dim-Mar          pic 9(2) comp value 31.                     
000970      03  WS-Dim-Apr          pic 9(2) comp value 30.                     
000980      03  WS-Dim-May          pic 9(2) comp value 31.                     
000990      03  WS-Dim-Jun          pic 9(2) comp value 30.                     
001000      03  WS-Dim-Jul          pic 9(2) comp value 31.                     
001010      03  WS-Dim-Aug          pic 9(2) comp value 31.                     
001020      03  WS-Dim-Sep          pic 9(2) comp value 30.                     
001030      03  WS-Dim-Oct          pic 9(2) comp value 31.                     
001040      03  WS-Dim-Nov          pic 9(2) comp value 30.                     
001050      03  WS-Dim-Dec          pic 9(2) comp value 31.                     
001060  01  WS-Days-In-Month-Tbl redefines WS-Days-In-Month-Init.               
001070      03  WS-Dim-Entry        pic 9(2) comp occurs 12 times               
001080                               indexed by WS-Dim-Ix.                      
001090*                                                                         
001100  01  WS-Divide-Work.                                                     
001110      03  WS-Div-Quotient     pic 9(4) comp.                              
001120      03  WS-Div-Remainder    pic 9(4) comp.                              
001130  01  WS-Divide-View redefines WS-Divide-Work pic x(8).                   
001140*                                                                         
001150  01  WS-Day-Ix               pic 9(3) comp.                              
001160  01  WS-Days-This-Month      pic 9(2) comp.                              
001170  01  WS-Leap-Switch          pic x       value "N".                      
001180      88  WS-Is-Leap             value "Y".                               
001190*                                                                         
001200  linkage section.                                                        
001210*---------------                                                          
001220*                                                                         
001230  copy "wsraasm.cob".                                                     
001240  copy "wsralfc.cob".                                                     
001250  copy "wsralnk.cob".                                                     
001260*                                                                         
001270  procedure division using RA-Calling-Data                                
001280                           RA-Assessment-Record                           
001290                           RA-Lifecycle-Work.                             
001300*=========================================                                
001310*                                                                         
001320  aa000-Main.                                                             
001330      move     "RASGN00" to RA-Called.                                    
001340      move     0          to RA-Return-Code.                              
001350      move     spaces     to RA-Error-Text.                               
001360*                                                                         
001370      if       RA-Process-Code = 1                                        
001380               perform bb010-Check-Eligibility thru bb010-Exit            
001390      else if  RA-Process-Code = 2                                        
001400               perform bb020-Compute-Expiry thru bb020-Exit               
001410      else                                                                
001420               move 9 to RA-Return-Code                                   
001430               move "unknown process code" to RA-Error-Text.              
001440*                                                                         
001450      goback.                                                             
001460*                                                                         
001470**************************************************                        
001480*   bb010 - the Expiry-Date test comes first and  *                       
001490*   wins outright, whatever the current status -  *                       
001500*   only a still-current Assessment falls through *                       
001510*   to the Completed/Expired status checks         *                      
001520**************************************************                        
001530  bb010-Check-Eligibility.                                                
001540      move     spaces to Lfc-Report.                                      
001550*                                                                         
001560      if       Asm-Expires-Date < Lfc-Today                               
001570        and    Asm-Status-Pending                                         
001580               move "EXPIRED  " to Asm-Status.                            
001590*                                                                         
001600      if       Asm-Expires-Date < Lfc-Today                               
001610               move "expired" to Lfc-Report                               
001620               go to bb010-Exit.                                          
001630*                                                                         
001640      if       Asm-Status-Completed                                       
001650               move "already_completed" to Lfc-Report                     
001660               go to bb010-Exit.                                          
001670*                                                                         
001680      if       Asm-Status-Expired                                         
001690               move "expired" to Lfc-Report                               
001700               go to bb010-Exit.                                          
001710*                                                                         
001720      move     "accepted" to Lfc-Report.                                  
001730*                                                                         
001740  bb010-Exit.                                                             
001750      exit.                                                               
001760*                                                                         
001770**************************************************                        
001780*   bb020 - Expires-In-Days 1 thru 365, default   *                       
001790*   30 if the caller sends zero - Expires-Date is *                       
001800*   Lfc-Today walked forward one day at a time so *                       
001810*   month/year rollover and leap years take care  *                       
001820*   of themselves                                 *                       
001830**************************************************                        
001840  bb020-Compute-Expiry.                                                   
001850      if       Lfc-Expires-In-Days = zero                                 
001860               move 30 to Lfc-Expires-In-Days.                            
001870      if       Lfc-Expires-In-Days > 365                                  
001880               move 365 to Lfc-Expires-In-Days.                           
001890*                                                                         
001900      move     Lfc-Today to WS-Date-Split-R.                              
001910*                                                                         
001920      perform  bb021-Add-One-Day thru bb021-Exit                          
001930               varying WS-Day-Ix from 1 by 1                              
001940               until   WS-Day-Ix > Lfc-Expires-In-Days.                   
001950*                                                                         
001960      move     WS-Date-Split-R  to Asm-Expires-Date.                      
001970      move     "PENDING  "      to Asm-Status.                            
001980      move     zero             to Asm-Completed-Date.                    
001990*                                                                         
002000  bb020-Exit.                                                             
002010      exit.                                                               
002020*                                                                         
002030  bb021-Add-One-Day.                                                      
002040      add      1 to WS-Split-DD.                                          
002050      perform  bb022-Check-Leap-Year thru bb022-Exit.                     
002060      set      WS-Dim-Ix to WS-Split-MM.                                  
002070*                                                                         
002080      if       WS-Split-MM = 2 and WS-Is-Leap                             
002090               move 29 to WS-Days-This-Month                              
002100      else                                                                
002110               move WS-Dim-Entry (WS-Dim-Ix)                              
002120                 to WS-Days-This-Month.                                   
002130*                                                                         
002140      if       WS-Split-DD > WS-Days-This-Month                           
002150               move 1 to WS-Split-DD                                      
002160               add  1 to WS-Split-MM.                                     
002170*                                                                         
002180      if       WS-Split-MM > 12                                           
002190               move 1 to WS-Split-MM                                      
002200               add  1 to WS-Split-CCYY.                                   
002210*                                                                         
002220  bb021-Exit.                                                             
002230      exit.                                                               
002240*                                                                         
002250* leap iff divisible by 4 and (not by 100, or also by 400) -              
002260* same rule the old MAPS04 left to the compiler's Test-Date               
002270* function, done here by hand since RASGN00 cannot call it                
002280  bb022-Check-Leap-Year.                                                  
002290      move     "N" to WS-Leap-Switch.                                     
002300*                                                                         
002310      divide   WS-Split-CCYY by 4                                         
002320               giving WS-Div-Quotient remainder WS-Div-Remainder.         
002330      if       WS-Div-Remainder not = zero                                
002340               go to bb022-Exit.                                          
002350*                                                                         
002360      divide   WS-Split-CCYY by 400                                       
002370               giving WS-Div-Quotient remainder WS-Div-Remainder.         
002380      if       WS-Div-Remainder = zero                                    
002390               move "Y" to WS-Leap-Switch                                 
002400               go to bb022-Exit.                                          
002410*                                                                         
002420      divide   WS-Split-CCYY by 100                                       
002430               giving WS-Div-Quotient remainder WS-Div-Remainder.         
002440      if       WS-Div-Remainder not = zero                                
002450               move "Y" to WS-Leap-Switch.                                
002460*                                                                         
002470  bb022-Exit.                                                             
002480      exit.                                                               
002490*                                                                         
