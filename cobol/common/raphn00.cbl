000100*****************************************************************         
000110*                                                               *         
000120*            Risk Assessment - Phone Number Validator            *        
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         raphn00.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       18/11/1993.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1993-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Pure calculation subprogram, no file I/O.        
000340*                        Normalises and checks one raw phone              
000350*                        number against the national 8-digit              
000360*                        mobile format for the SMS Distribution           
000370*                        Batch (RADST01).                                 
000380***                                                                       
000390*    called modules.     None.                                            
000400***                                                                       
000410*    files used.         None.                                            
000420***                                                                       
000430* changes:                                                                
000440* 18/11/93 rjt -       1.00 Created - digit scan lifted from the          
000450*                      old check-digit table search in MAPS09.            
000460* 22/11/93 rjt -       1.01 Added the "+976" country code strip,          
000470*                      marketing want it accepted from the web            
000480*                      enquiry form as well as the phone list.            
000490* 19/09/98 rjt -       1.02 Y2K - no date fields in this program,         
000500*                      reviewed, no change required.                      
000510* 20/11/25 tmc -       1.03 Error messages now match the five             
000520*                      wordings in the new validation spec                
000530*                      exactly (ticket RA-118) - used to just             
000540*                      set RA-Return-Code and let the caller              
000550*                      pick the text.                                     
000560*                                                                         
000570  environment              division.                                      
000580*===============================                                          
000590*                                                                         
000600  configuration            section.                                       
000610  special-names.                                                          
000620      class ra-digit-class is "0" thru "9"                                
000630      c01   is top-of-form                                                
000640      upsi-0 on  status is ra-trace-on                                    
000650      upsi-0 off status is ra-trace-off.                                  
000660*                                                                         
000670  data                     division.                                      
000680*===============================                                          
000690  working-storage section.                                                
000700*-----------------------                                                  
000710*                                                                         
000720* Scan-Ix kept as its own 77, same as the old MAPS09 scratch              
000730* registers - it is the Perform Varying control for Bb011 and             
000740* earns no other field's company.                                         
000750  77  WS-Scan-Ix             pic s9(5)   comp.                            
000760*                                                                         
000770  01  WS-Scan-Work.                                                       
000780      03  WS-Raw-Len          pic 9(2)    comp.                           
000790      03  WS-Digit-Count      pic 9(2)    comp.                           
000800      03  WS-Char             pic x.                                      
000810      03  filler              pic x(5).                                   
000820  01  WS-Scan-View redefines WS-Scan-Work pic x(10).                      
000830*                                                                         
000840  01  WS-Digit-Buffer.                                                    
000850      03  WS-Digit-Table     pic x occurs 20 indexed by WS-Dig-Ix.        
000860      03  filler              pic x(4).                                   
000870  01  WS-Digit-View redefines WS-Digit-Buffer pic x(24).                  
000880*                                                                         
000890  01  WS-Strip-Switches.                                                  
000900      03  WS-Saw-Plus-Switch  pic x       value "N".                      
000910          88  WS-Saw-Plus        value "Y".                               
000920      03  WS-Bad-Char-Switch  pic x       value "N".                      
000930          88  WS-Bad-Char        value "Y".                               
000940      03  filler              pic x(6).                                   
000950  01  WS-Strip-View redefines WS-Strip-Switches pic x(8).                 
000960*                                                                         
000970  01  WS-Country-Code         pic x(3)    value "976".                    
000980  01  WS-Digit-Count-Ed       pic 99.                                     
000990*                                                                         
001000  linkage section.                                                        
001010*---------------                                                          
001020*                                                                         
001030  copy "wsraphn.cob".                                                     
001040  copy "wsraphv.cob".                                                     
001050  copy "wsralnk.cob".                                                     
001060*                                                                         
001070  procedure division using RA-Calling-Data                                
001080                           RA-Phone-Record                                
001090                           RA-Phone-Valid-Record.                         
001100*=========================================                                
001110*                                                                         
001120  aa000-Main.                                                             
001130      move     "RAPHN00" to RA-Called.                                    
001140      move     0          to RA-Return-Code.                              
001150      move     spaces     to RA-Error-Text.                               
001160      move     spaces     to Phv-Normalized.                              
001170      move     "N"        to Phv-Valid-Switch.                            
001180*                                                                         
001190      perform  bb010-Normalize thru bb010-Exit.                           
001200      if       RA-Return-Ok                                               
001210               perform bb020-Classify thru bb020-Exit.                    
001220*                                                                         
001230      goback.                                                             
001240*                                                                         
001250**************************************************                        
001260*   bb010 - strip blanks, keep digits only - a    *                       
001270*   leading "+" is allowed only for "+976", any   *                       
001280*   other "+" prefix fails the scan immediately   *                       
001290**************************************************                        
001300  bb010-Normalize.                                                        
001310      move     zero  to WS-Digit-Count.                                   
001320      move     "N"   to WS-Saw-Plus-Switch.                               
001330      move     "N"   to WS-Bad-Char-Switch.                               
001340      move     spaces to WS-Digit-View.                                   
001350*                                                                         
001360      if       Phn-Raw-Number = spaces                                    
001370               move 1 to RA-Return-Code                                   
001380               move "empty" to RA-Error-Text                              
001390               go to bb010-Exit.                                          
001400*                                                                         
001410      move     20 to WS-Raw-Len.                                          
001420*                                                                         
001430      perform  bb011-Scan-Char thru bb011-Exit                            
001440               varying WS-Scan-Ix from 1 by 1                             
001450               until   WS-Scan-Ix > WS-Raw-Len                            
001460                or     WS-Bad-Char.                                       
001470*                                                                         
001480      if       WS-Bad-Char                                                
001490               move 2 to RA-Return-Code                                   
001500               move "contains invalid characters" to RA-Error-Text        
001510               go to bb010-Exit.                                          
001520*                                                                         
001530      move     spaces to Phv-Normalized.                                  
001540*                                                                         
001550* Phv-Normalized only holds 8 bytes - Digit-Count can run to 20,          
001560* so the copy must stop at 8 regardless, and let Bb020's length           
001570* check fail the "too long" numbers on the true Digit-Count               
001580* (ticket RA-152 - used to run Dig-Ix past Phv-Valid-Switch and           
001590* the filler behind it, into whatever Linkage the caller passed).         
001600      perform  bb012-Copy-Digit thru bb012-Exit                           
001610               varying WS-Dig-Ix from 1 by 1                              
001620               until   WS-Dig-Ix > WS-Digit-Count                         
001630                or     WS-Dig-Ix > 8.                                     
001640*                                                                         
001650  bb010-Exit.                                                             
001660      exit.                                                               
001670*                                                                         
001680  bb011-Scan-Char.                                                        
001690      move     Phn-Raw-Number (WS-Scan-Ix:1) to WS-Char.                  
001700*                                                                         
001710      if       WS-Char = space                                            
001720               go to bb011-Exit.                                          
001730*                                                                         
001740      if       WS-Char = "+"                                              
001750               if       WS-Scan-Ix = 1                                    
001760                and     Phn-Raw-Number (2:3) = WS-Country-Code            
001770                         move "Y" to WS-Saw-Plus-Switch                   
001780                         go to bb011-Exit                                 
001790               else                                                       
001800                         move "Y" to WS-Bad-Char-Switch                   
001810                         go to bb011-Exit.                                
001820*                                                                         
001830      if       WS-Saw-Plus and WS-Scan-Ix <= 4                            
001840               go to bb011-Exit.                                          
001850*                                                                         
001860      if       WS-Char is numeric                                         
001870               add 1 to WS-Digit-Count                                    
001880               set  WS-Dig-Ix to WS-Digit-Count                           
001890               move WS-Char to WS-Digit-Table (WS-Dig-Ix)                 
001900               go to bb011-Exit.                                          
001910*                                                                         
001920      if       WS-Char = "-"                                              
001930               go to bb011-Exit.                                          
001940*                                                                         
001950      move     "Y" to WS-Bad-Char-Switch.                                 
001960*                                                                         
001970  bb011-Exit.                                                             
001980      exit.                                                               
001990*                                                                         
002000  bb012-Copy-Digit.                                                       
002010      move     WS-Digit-Table (WS-Dig-Ix)                                 
002020                 to Phv-Normalized (WS-Dig-Ix:1).                         
002030*                                                                         
002040  bb012-Exit.                                                             
002050      exit.                                                               
002060*                                                                         
002070**************************************************                        
002080*   bb020 - valid iff exactly 8 digits remain and *                       
002090*   the first digit is 8 or 9                     *                       
002100**************************************************                        
002110  bb020-Classify.                                                         
002120      if       WS-Digit-Count < 8                                         
002130               move 3 to RA-Return-Code                                   
002140              move "too short (must be 8 digits)" to RA-Error-Text        
002150               go to bb020-Exit.                                          
002160*                                                                         
002170      if       WS-Digit-Count > 8                                         
002180               move 4 to RA-Return-Code                                   
002190               move WS-Digit-Count to WS-Digit-Count-Ed                   
002200               string "too long (" WS-Digit-Count-Ed                      
002210                      " digits, must be 8)"                               
002220                      delimited by size into RA-Error-Text                
002230               go to bb020-Exit.                                          
002240*                                                                         
002250      if       Phv-Normalized (1:1) not = "8"                             
002260        and    Phv-Normalized (1:1) not = "9"                             
002270               move 5 to RA-Return-Code                                   
002280               move "must start with 8 or 9" to RA-Error-Text             
002290               go to bb020-Exit.                                          
002300*                                                                         
002310      move     "Y" to Phv-Valid-Switch.                                   
002320*                                                                         
002330  bb020-Exit.                                                             
002340      exit.                                                               
002350*                                                                         
