000100*****************************************************************         
000110*                                                               *         
000120*              Risk Assessment - Scoring Engine                 *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         raclc00.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       11/11/1993.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1993-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Pure calculation subprogram, no file I/O.        
000340*                        Called once per type by the Submission           
000350*                        Processor (RASUB01) and the Backfill             
000360*                        Batch (RABFL01) to score one type from           
000370*                        its snapshot table entries, then once            
000380*                        more to roll the type rows up into the           
000390*                        Overall result.                                  
000400***                                                                       
000410*    called modules.     None.                                            
000420***                                                                       
000430*    files used.         None - works off RA-Snapshot-Table and           
000440*                        RA-Type-Table passed in Linkage.                 
000450***                                                                       
000460* changes:                                                                
000470* 11/11/93 rjt -       1.00 Created - one type at a time scoring          
000480*                      off the in-memory snapshot table.                  
000490* 02/12/93 rjt -       1.01 Added bb050 Overall roll-up paragraph,        
000500*                      previously done by hand in RASUB01.                
000510* 14/01/94 rjt -       1.02 Weight-weighted overall percentage -          
000520*                      was a plain average, finance queried the           
000530*                      figures on type FINRISK.                           
000540* 09/09/98 rjt -       1.03 Y2K - Snp-Q-Display-Order and related         
000550*                      counters reviewed, no 2-digit year fields          
000560*                      found in this program, no change required.         
000570* 19/11/25 tmc -       1.04 Ported scoring rules onto the new             
000580*                      Risk-Assessment record set (ticket RA-118),        
000590*                      threshold/weight fields now come off the           
000600*                      Question-Def snapshot rather than a fixed          
000610*                      table.                                             
000620* 02/12/25 tmc -       1.05 Overall rating now shares the fixed           
000630*                      80/50 thresholds per RA-118 rather than the        
000640*                      first type's thresholds.                           
000650*                                                                         
000660  environment              division.                                      
000670*===============================                                          
000680*                                                                         
000690  configuration            section.                                       
000700  special-names.                                                          
000710      class ra-digit-class is "0" thru "9"                                
000720      c01   is top-of-form                                                
000730      upsi-0 on  status is ra-trace-on                                    
000740      upsi-0 off status is ra-trace-off.                                  
000750*                                                                         
000760  data                     division.                                      
000770*===============================                                          
000780  working-storage section.                                                
000790*-----------------------                                                  
000800*                                                                         
000810* Type-Q-Count kept as its own 77, same as the old MAPS09 scratch         
000820* registers - it is just a per-type matched-question tally for            
000830* Bb020 and earns no other field's company.                               
000840  77  WS-Type-Q-Count         pic s9(5)   comp.                           
000850*                                                                         
000860  01  WS-Score-Work.                                                      
000870      03  WS-Type-Weight-Sum  pic 9(5)v99 comp-3.                         
000880      03  WS-Type-Pct-Sum     pic 9(7)v99 comp-3.                         
000890      03  filler              pic x(4).                                   
000900*                                                                         
000910* Percent-Scaled holds the UNROUNDED per-type percentage - Bb010          
000920* Rate must band against the true figure, not the value rounded           
000930* for Typ-Percentage, or a borderline score rounds into the               
000940* wrong band (ticket RA-141).                                             
000950  01  WS-Percent-Calc.                                                    
000960      03  WS-Percent-Scaled   pic 9(7)v9999 comp-3.                       
000970      03  WS-Percent-Rounded  pic 9(3)v99.                                
000980  01  WS-Percent-View redefines WS-Percent-Calc.                          
000990      03  WS-Percent-Whole    pic 9(7).                                   
001000      03  WS-Percent-Frac     pic 9(4).                                   
001010*                                                                         
001020  01  WS-Weight-Calc.                                                     
001030      03  WS-Weight-Num       pic 9(9)v99 comp-3.                         
001040      03  WS-Weight-Den       pic 9(5)v99 comp-3.                         
001050  01  WS-Weight-View redefines WS-Weight-Calc.                            
001060      03  WS-Weight-Num-Whole pic 9(9).                                   
001070      03  WS-Weight-Den-Whole pic 9(5)v99.                                
001080*                                                                         
001090  01  WS-Rating-Thresholds.                                               
001100      03  WS-Overall-High     pic 9(3)    value 080.                      
001110      03  WS-Overall-Medium   pic 9(3)    value 050.                      
001120      03  filler              pic x(4).                                   
001130  01  WS-Rating-View redefines WS-Rating-Thresholds pic x(10).            
001140*                                                                         
001150  linkage section.                                                        
001160*---------------                                                          
001170*                                                                         
001180  copy "wsratbl.cob".                                                     
001190  copy "wsralnk.cob".                                                     
001200*                                                                         
001210  procedure division using RA-Calling-Data                                
001220                           RA-Snapshot-Table                              
001230                           RA-Type-Table                                  
001240                           RA-Overall-Result.                             
001250*=========================================                                
001260*                                                                         
001270  aa000-Main.                                                             
001280      move     "RACLC00" to RA-Called.                                    
001290      move     0          to RA-Return-Code.                              
001300      move     spaces     to RA-Error-Text.                               
001310*                                                                         
001320      if       RA-Process-Code = 1                                        
001330               perform bb010-Score-Type thru bb010-Exit                   
001340               go to aa000-Exit.                                          
001350*                                                                         
001360      if       RA-Process-Code = 2                                        
001370               perform bb050-Score-Overall thru bb050-Exit                
001380               go to aa000-Exit.                                          
001390*                                                                         
001400      move     1 to RA-Return-Code.                                       
001410      move     "RACLC00 - unknown process code" to RA-Error-Text.         
001420*                                                                         
001430  aa000-Exit.                                                             
001440      goback.                                                             
001450*                                                                         
001460**************************************************                        
001470*   bb010 - score one questionnaire type          *                       
001480*   on entry Typ-Ix already points to the row     *                       
001490*   to score, set by the caller before the CALL   *                       
001500**************************************************                        
001510  bb010-Score-Type.                                                       
001520      move     zero to Typ-Raw-Score (Typ-Ix)                             
001530                        Typ-Max-Score (Typ-Ix).                           
001540      move     zero to WS-Type-Q-Count.                                   
001550      perform  bb020-Score-Question thru bb020-Exit                       
001560               varying Snp-Ix from 1 by 1                                 
001570               until   Snp-Ix > Snp-Question-Count.                       
001580*                                                                         
001590      if       Typ-Max-Score (Typ-Ix) = zero                              
001600               move zero to Typ-Percentage (Typ-Ix)                       
001610                             WS-Percent-Scaled                            
001620               go to bb010-Rate.                                          
001630*                                                                         
001640      compute  Typ-Percentage (Typ-Ix) rounded =                          
001650               (Typ-Raw-Score (Typ-Ix) * 100) /                           
001660                Typ-Max-Score (Typ-Ix).                                   
001670      compute  WS-Percent-Scaled =                                        
001680               (Typ-Raw-Score (Typ-Ix) * 100) /                           
001690                Typ-Max-Score (Typ-Ix).                                   
001700*                                                                         
001710* Rate off the unrounded Percent-Scaled, never off the rounded            
001720* Typ-Percentage - a true 79.996 must band HIGH/MEDIUM on its             
001730* own figure, not on the 80.00 it rounds to for the report.               
001740  bb010-Rate.                                                             
001750      if       WS-Percent-Scaled >=                                       
001760                          Typ-Threshold-High (Typ-Ix)                     
001770               move "LOW   " to Typ-Risk-Rating (Typ-Ix)                  
001780               go to bb010-Exit.                                          
001790      if       WS-Percent-Scaled >=                                       
001800                          Typ-Threshold-Medium (Typ-Ix)                   
001810               move "MEDIUM" to Typ-Risk-Rating (Typ-Ix)                  
001820               go to bb010-Exit.                                          
001830      move     "HIGH  " to Typ-Risk-Rating (Typ-Ix).                      
001840*                                                                         
001850  bb010-Exit.                                                             
001860      exit.                                                               
001870*                                                                         
001880**************************************************                        
001890*   bb020 - add one question's max/awarded score  *                       
001900*   to the type row currently being scored, when   *                      
001910*   the question belongs to that type             *                       
001920**************************************************                        
001930  bb020-Score-Question.                                                   
001940      if       Snp-Q-Type-Id (Snp-Ix) not = Typ-Type-Id (Typ-Ix)          
001950               go to bb020-Exit.                                          
001960*                                                                         
001970      add      1 to WS-Type-Q-Count.                                      
001980*                                                                         
001990      if       Snp-Q-Yes-Score (Snp-Ix) > Snp-Q-No-Score (Snp-Ix)         
002000               add  Snp-Q-Yes-Score (Snp-Ix)                              
002010                 to Typ-Max-Score (Typ-Ix)                                
002020      else                                                                
002030               add  Snp-Q-No-Score (Snp-Ix)                               
002040                 to Typ-Max-Score (Typ-Ix).                               
002050*                                                                         
002060      if       Snp-Q-Was-Answered (Snp-Ix)                                
002070               add  Snp-Q-Awarded-Score (Snp-Ix)                          
002080                 to Typ-Raw-Score (Typ-Ix).                               
002090*                                                                         
002100  bb020-Exit.                                                             
002110      exit.                                                               
002120*                                                                         
002130**************************************************                        
002140*   bb050 - roll every scored type up into the    *                       
002150*   Overall row - plain sums for raw/max, a       *                       
002160*   weight-weighted average of the type           *                       
002170*   percentages for the Overall percentage        *                       
002180**************************************************                        
002190  bb050-Score-Overall.                                                    
002200      move     zero to Ovl-Raw-Score                                      
002210                        Ovl-Max-Score                                     
002220                        WS-Type-Weight-Sum                                
002230                        WS-Type-Pct-Sum.                                  
002240*                                                                         
002250      perform  bb060-Accumulate-Type thru bb060-Exit                      
002260               varying Typ-Ix from 1 by 1                                 
002270               until   Typ-Ix > Typ-Type-Count.                           
002280*                                                                         
002290      if       WS-Type-Weight-Sum = zero                                  
002300               move zero to Ovl-Percentage                                
002310               go to bb050-Rate.                                          
002320*                                                                         
002330      compute  Ovl-Percentage rounded =                                   
002340               WS-Type-Pct-Sum / WS-Type-Weight-Sum.                      
002350*                                                                         
002360  bb050-Rate.                                                             
002370      if       Ovl-Percentage >= WS-Overall-High                          
002380               move "LOW   " to Ovl-Risk-Rating                           
002390               go to bb050-Exit.                                          
002400      if       Ovl-Percentage >= WS-Overall-Medium                        
002410               move "MEDIUM" to Ovl-Risk-Rating                           
002420               go to bb050-Exit.                                          
002430      move     "HIGH  " to Ovl-Risk-Rating.                               
002440*                                                                         
002450  bb050-Exit.                                                             
002460      exit.                                                               
002470*                                                                         
002480  bb060-Accumulate-Type.                                                  
002490      add      Typ-Raw-Score (Typ-Ix) to Ovl-Raw-Score.                   
002500      add      Typ-Max-Score (Typ-Ix) to Ovl-Max-Score.                   
002510      add      Typ-Weight    (Typ-Ix) to WS-Type-Weight-Sum.              
002520      compute  WS-Weight-Num rounded =                                    
002530               Typ-Percentage (Typ-Ix) * Typ-Weight (Typ-Ix).             
002540      add      WS-Weight-Num to WS-Type-Pct-Sum.                          
002550*                                                                         
002560  bb060-Exit.                                                             
002570      exit.                                                               
002580*                                                                         
