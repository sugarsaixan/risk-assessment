000100*****************************************************************         
000110*                                                               *         
000120*             Risk Assessment - SMS Distribution Batch           *        
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         radst01.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       14/11/1993.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1993-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Daily batch - reads the mobile operator's        
000340*                        Phones extract one raw number at a time          
000350*                        and runs the three-stage pipeline for            
000360*                        each: validate the number, create a new          
000370*                        Assessment for it, compose and send the          
000380*                        invitation SMS.  Continues on error -            
000390*                        one bad number never stops the run.              
000400*                        Writes a Dist-Results detail record per          
000410*                        input and an 80-column summary Report.           
000420***                                                                       
000430*    called modules.     RAPHN00, RASGN00.                                
000440***                                                                       
000450*    files used.         Phone-File         (input)                       
000460*                        Assessment-File    (input, rewritten)            
000470*                        Dist-Result-File   (output)                      
000480*                        Report-File        (output)                      
000490***                                                                       
000500* changes:                                                                
000510* 14/11/93 rjt -       1.00 Created.                                      
000520* 22/11/93 rjt -       1.01 Phone re-validated again right                
000530*                      before the Send, marketing's web form was          
000540*                      letting a stale number through from an             
000550*                      earlier stage.                                     
000560* 08/09/98 rjt -       1.02 Y2K - WS-Today now a 4-digit-century          
000570*                      Accept, Asm-Expires-Date already CCYYMMDD          
000580*                      so no other change needed.                         
000590* 21/11/25 tmc -       1.03 Rebuilt on the new Risk-Assessment            
000600*                      record set (ticket RA-118) - three-stage           
000610*                      pipeline, Dist-Results file and the new            
000620*                      80-col summary report all new.                     
000630* 29/11/25 tmc -       1.04 Respondent-Id now set from the                
000640*                      normalized phone number itself - there is          
000650*                      no separate respondent lookup in this              
000660*                      batch.                                             
000670* 05/12/25 tmc -       1.05 Summary report now built from two             
000680*                      passes over Dist-Result-File rather than           
000690*                      held in a table, so a big run cannot               
000700*                      overflow a fixed detail-line list.                 
000710*                                                                         
000720  environment              division.                                      
000730*===============================                                          
000740*                                                                         
000750  configuration            section.                                       
000760  special-names.                                                          
000770      class ra-digit-class is "0" thru "9"                                
000780      c01   is top-of-form                                                
000790      upsi-0 on  status is ra-trace-on                                    
000800      upsi-0 off status is ra-trace-off.                                  
000810*                                                                         
000820  input-output             section.                                       
000830  file-control.                                                           
000840*---------------                                                          
000850      select  Phone-File          assign to PHONES                        
000860              organization  line sequential                               
000870              file status   is WS-Phn-Status.                             
000880*                                                                         
000890      select  Assessment-File     assign to ASSESSM                       
000900              organization  line sequential                               
000910              file status   is WS-Asf-Status.                             
000920*                                                                         
000930      select  Dist-Result-File    assign to DISTRES                       
000940              organization  line sequential                               
000950              file status   is WS-Drs-Status.                             
000960*                                                                         
000970      select  Report-File         assign to REPORT                        
000980              organization  line sequential                               
000990              file status   is WS-Rpt-Status.                             
001000*                                                                         
001010  data                     division.                                      
001020*===============================                                          
001030  file section.                                                           
001040*-------------                                                            
001050*                                                                         
001060  fd  Phone-File.                                                         
001070*                                                                         
001080  copy "wsraphn.cob".                                                     
001090*                                                                         
001100  fd  Assessment-File.                                                    
001110*                                                                         
001120  copy "wsraasm.cob".                                                     
001130*                                                                         
001140  fd  Dist-Result-File.                                                   
001150*                                                                         
001160  copy "wsradrs.cob".                                                     
001170*                                                                         
001180  fd  Report-File.                                                        
001190*                                                                         
001200  01  Rpt-Print-Line           pic x(80).                                 
001210*                                                                         
001220  working-storage section.                                                
001230*-----------------------                                                  
001240*                                                                         
001250  01  WS-File-Statuses.                                                   
001260      03  WS-Phn-Status       pic xx      value "00".                     
001270      03  WS-Asf-Status       pic xx      value "00".                     
001280      03  WS-Drs-Status       pic xx      value "00".                     
001290      03  WS-Rpt-Status       pic xx      value "00".                     
001300      03  filler              pic x(4).                                   
001310*                                                                         
001320  01  WS-Run-Switches.                                                    
001330      03  WS-Phn-Eof-Switch   pic x       value "N".                      
001340          88  WS-Phn-Eof         value "Y".                               
001350      03  WS-Asf-Eof-Switch   pic x       value "N".                      
001360          88  WS-Asf-Eof         value "Y".                               
001370      03  WS-Table-Full-Switch pic x      value "N".                      
001380          88  WS-Table-Full      value "Y".                               
001390      03  filler              pic x(5).                                   
001400*                                                                         
001410* Counters held as one Comp group so the whole block can be               
001420* cleared in one Move Spaces at Aa010 - same trick the Snapshot           
001430* table's Occurs view uses, here applied to a simple group                
001440* instead of a table.                                                     
001450  01  WS-Run-Counters.                                                    
001460      03  WS-Total-Count      pic 9(5)    comp.                           
001470      03  WS-Success-Count    pic 9(5)    comp.                           
001480      03  WS-Failed-Count     pic 9(5)    comp.                           
001490      03  WS-Valid-Fail-Count pic 9(5)    comp.                           
001500      03  WS-Assess-Fail-Count pic 9(5)   comp.                           
001510      03  WS-Sms-Fail-Count   pic 9(5)    comp.                           
001520      03  filler              pic x(4).                                   
001530  01  WS-Counters-View redefines WS-Run-Counters pic x(28).               
001540*                                                                         
001550  01  WS-Counters-Ed.                                                     
001560      03  WS-Total-Ed         pic zzz9.                                   
001570      03  WS-Success-Ed       pic zzz9.                                   
001580      03  WS-Failed-Ed        pic zzz9.                                   
001590      03  filler              pic x(4).                                   
001600*                                                                         
001610  01  WS-Today                pic 9(8).                                   
001620*                                                                         
001630* New-Assessment-Id built from a one-up sequence number kept for          
001640* the run, held here as a character prefix plus a Display number          
001650* so the two can be moved as one field - same device as the               
001660* Snapshot/Type tables' Occurs-redefined clear trick, just used           
001670* here to combine rather than to blank.                                   
001680  01  WS-Id-Work.                                                         
001690      03  WS-Id-Prefix        pic x       value "A".                      
001700      03  WS-Id-Seq           pic 9(7).                                   
001710  01  WS-Id-View redefines WS-Id-Work pic x(8).                           
001720  01  WS-Next-Seq              pic 9(7)    comp value zero.               
001730*                                                                         
001740* Whole Assessment-File read into this table at Aa020, new rows           
001750* appended as the run creates them, rewritten whole at Aa040 -            
001760* same rewrite-whole-master device RASUB01 uses, the file                 
001770* carries no key either way.                                              
001780  01  WS-Assessment-Table.                                                
001790      03  WS-Asm-Count        pic 9(5)    comp.                           
001800      03  WS-Asm-Entry        occurs 500 times                            
001810                               indexed by WS-Asm-Ix.                      
001820          05  Wca-Assessment-Id   pic x(8).                               
001830          05  Wca-Respondent-Id   pic x(8).                               
001840          05  Wca-Status          pic x(9).                               
001850              88  Wca-Status-Pending    value "PENDING  ".                
001860              88  Wca-Status-Completed  value "COMPLETED".                
001870              88  Wca-Status-Expired    value "EXPIRED  ".                
001880          05  Wca-Expires-Date    pic 9(8).                               
001890          05  Wca-Completed-Date  pic 9(8).                               
001900          05  filler              pic x(7).                               
001910      03  filler              pic x(4).                                   
001920  01  WS-Assessment-View redefines WS-Assessment-Table                    
001930                           pic x(24008).                                  
001940*                                                                         
001950* Invitation text composed fresh for every number - the pointer           
001960* clause gives back the true length without a separate count-             
001970* the-characters loop, same way the old MAPS07 print routine              
001980* tracked where it had got to on a variable-length line.                  
001990  01  WS-Sms-Text              pic x(160).                                
002000  01  WS-Sms-Ptr                pic 9(3)    comp.                         
002010  01  WS-Sms-Len                pic 9(3)    comp.                         
002020*                                                                         
002030* Report-line work areas - one group per printed line, built up           
002040* then moved whole to Rpt-Print-Line, same one-group-per-line-            
002050* style the old MAPS07 total lines used.                                  
002060  01  WS-Success-Line.                                                    
002070      03  filler              pic x(2)    value "+ ".                     
002080      03  WS-Sl-Phone          pic x(20).                                 
002090      03  filler              pic x(2)    value ": ".                     
002100      03  WS-Sl-Text           pic x(50).                                 
002110      03  filler              pic x(4).                                   
002120  01  WS-Failure-Line.                                                    
002130      03  filler              pic x(2)    value "- ".                     
002140      03  WS-Fl-Phone          pic x(20).                                 
002150      03  filler              pic x(2)    value ": ".                     
002160      03  WS-Fl-Message        pic x(60).                                 
002170      03  filler              pic x(2)    value " (".                     
002180      03  WS-Fl-Stage          pic x(10).                                 
002190      03  filler              pic x.                                      
002200*                                                                         
002210  01  WS-New-Error-Text        pic x(60).                                 
002220*                                                                         
002230  copy "wsralfc.cob".                                                     
002240  copy "wsraphv.cob".                                                     
002250  copy "wsralnk.cob".                                                     
002260*                                                                         
002270  procedure division.                                                     
002280*=========================================                                
002290*                                                                         
002300  aa000-Main.                                                             
002310      perform  aa010-Initialize        thru aa010-Exit.                   
002320      perform  aa020-Load-Assessments  thru aa020-Exit.                   
002330      perform  aa030-Process-Phones    thru aa030-Exit.                   
002340      perform  aa040-Rewrite-Assessments thru aa040-Exit.                 
002350      perform  aa050-Write-Report      thru aa050-Exit.                   
002360      display  "RADST01 - run complete".                                  
002370      stop     run.                                                       
002380*                                                                         
002390**************************************************                        
002400*   aa010 - clear every counter in one shot and    *                      
002410*   pick up today's date for the new Assessments   *                      
002420**************************************************                        
002430  aa010-Initialize.                                                       
002440      move     spaces to WS-Counters-View.                                
002450      move     zero   to WS-Next-Seq.                                     
002460      accept   WS-Today from date yyyymmdd.                               
002470      move     "RADST01" to RA-Caller.                                    
002480*                                                                         
002490  aa010-Exit.                                                             
002500      exit.                                                               
002510*                                                                         
002520**************************************************                        
002530*   aa020 - same device RASUB01 uses for its       *                      
002540*   master - there is no key, so the whole file    *                      
002550*   has to be in memory before any row can be      *                      
002560*   added to it                                    *                      
002570**************************************************                        
002580  aa020-Load-Assessments.                                                 
002590      move     zero   to WS-Asm-Count.                                    
002600      move     spaces to WS-Assessment-View.                              
002610      open     input Assessment-File.                                     
002620      move     "N" to WS-Asf-Eof-Switch.                                  
002630*                                                                         
002640      perform  aa021-Read-Assessment thru aa021-Exit.                     
002650      perform  aa022-Add-Assessment  thru aa022-Exit                      
002660               until WS-Asf-Eof.                                          
002670*                                                                         
002680      close    Assessment-File.                                           
002690      move     WS-Asm-Count to WS-Next-Seq.                               
002700*                                                                         
002710  aa020-Exit.                                                             
002720      exit.                                                               
002730*                                                                         
002740  aa021-Read-Assessment.                                                  
002750      read     Assessment-File                                            
002760               at end     move "Y" to WS-Asf-Eof-Switch.                  
002770*                                                                         
002780  aa021-Exit.                                                             
002790      exit.                                                               
002800*                                                                         
002810  aa022-Add-Assessment.                                                   
002820      add      1 to WS-Asm-Count.                                         
002830      set      WS-Asm-Ix to WS-Asm-Count.                                 
002840      move     Asm-Assessment-Id                                          
002850                  to Wca-Assessment-Id (WS-Asm-Ix).                       
002860      move     Asm-Respondent-Id                                          
002870                  to Wca-Respondent-Id (WS-Asm-Ix).                       
002880      move     Asm-Status                                                 
002890                  to Wca-Status (WS-Asm-Ix).                              
002900      move     Asm-Expires-Date                                           
002910                  to Wca-Expires-Date (WS-Asm-Ix).                        
002920      move     Asm-Completed-Date                                         
002930                  to Wca-Completed-Date (WS-Asm-Ix).                      
002940*                                                                         
002950      perform  aa021-Read-Assessment thru aa021-Exit.                     
002960*                                                                         
002970  aa022-Exit.                                                             
002980      exit.                                                               
002990*                                                                         
003000**************************************************                        
003010*   aa030 - one Phone record at a time through    *                       
003020*   the three-stage pipeline - a failure at any    *                      
003030*   stage is recorded and the run goes straight    *                      
003040*   on to the next number                          *                      
003050**************************************************                        
003060  aa030-Process-Phones.                                                   
003070      open     input  Phone-File.                                         
003080      open     output Dist-Result-File.                                   
003090      move     "N" to WS-Phn-Eof-Switch.                                  
003100*                                                                         
003110      perform  bb005-Read-Phone thru bb005-Exit.                          
003120*                                                                         
003130      perform  aa031-Process-One-Phone thru aa031-Exit                    
003140               until WS-Phn-Eof.                                          
003150*                                                                         
003160      close    Phone-File.                                                
003170      close    Dist-Result-File.                                          
003180*                                                                         
003190  aa030-Exit.                                                             
003200      exit.                                                               
003210*                                                                         
003220  bb005-Read-Phone.                                                       
003230      read     Phone-File                                                 
003240               at end     move "Y" to WS-Phn-Eof-Switch.                  
003250*                                                                         
003260  bb005-Exit.                                                             
003270      exit.                                                               
003280*                                                                         
003290  aa031-Process-One-Phone.                                                
003300      add      1 to WS-Total-Count.                                       
003310      move     spaces to RA-Dist-Result-Record.                           
003320      move     Phn-Raw-Number to Drs-Phone-Raw.                           
003330*                                                                         
003340      perform  bb010-Validate-Phone thru bb010-Exit.                      
003350*                                                                         
003360      if       not Phv-Valid                                              
003370               move "FAILED-VALIDATION" to Drs-Status                     
003380               move "VALIDATION"        to Drs-Error-Stage                
003390               add  1 to WS-Failed-Count                                  
003400               add  1 to WS-Valid-Fail-Count                              
003410               go to aa031-Write-Result.                                  
003420*                                                                         
003430      perform  bb020-Create-Assessment thru bb020-Exit.                   
003440*                                                                         
003450      if       WS-Table-Full                                              
003460               move "FAILED-ASSESSMENT"  to Drs-Status                    
003470               move "ASSESSMENT"         to Drs-Error-Stage               
003480               move "assessment table full" to Drs-Error-Message          
003490               add  1 to WS-Failed-Count                                  
003500               add  1 to WS-Assess-Fail-Count                             
003510               go to aa031-Write-Result.                                  
003520*                                                                         
003530      move     Wca-Assessment-Id (WS-Asm-Ix) to Drs-Assessment-Id.        
003540*                                                                         
003550      perform  bb030-Compose-And-Send thru bb030-Exit.                    
003560*                                                                         
003570      if       not Drs-Status-Success                                     
003580               add  1 to WS-Failed-Count                                  
003590               add  1 to WS-Sms-Fail-Count                                
003600      else                                                                
003610               add  1 to WS-Success-Count.                                
003620*                                                                         
003630  aa031-Write-Result.                                                     
003640      write    RA-Dist-Result-Record.                                     
003650      perform  bb005-Read-Phone thru bb005-Exit.                          
003660*                                                                         
003670  aa031-Exit.                                                             
003680      exit.                                                               
003690*                                                                         
003700**************************************************                        
003710*   bb010 - hand the raw number to RAPHN00 - its   *                      
003720*   five wordings are copied straight across to    *                      
003730*   the Dist-Result record unchanged                *                     
003740**************************************************                        
003750  bb010-Validate-Phone.                                                   
003760      move     1 to RA-Process-Code.                                      
003770      call     "RAPHN00" using RA-Calling-Data                            
003780                                RA-Phone-Record                           
003790                                RA-Phone-Valid-Record.                    
003800*                                                                         
003810      if       not Phv-Valid                                              
003820               move RA-Error-Text to Drs-Error-Message.                   
003830*                                                                         
003840  bb010-Exit.                                                             
003850      exit.                                                               
003860*                                                                         
003870**************************************************                        
003880*   bb020 - new row appended to the in-memory      *                      
003890*   master, Expires-Date worked out by RASGN00 the *                      
003900*   same way a web submission would get one         *                     
003910**************************************************                        
003920  bb020-Create-Assessment.                                                
003930      move     "N" to WS-Table-Full-Switch.                               
003940*                                                                         
003950      if       WS-Asm-Count >= 500                                        
003960               move "Y" to WS-Table-Full-Switch                           
003970               go to bb020-Exit.                                          
003980*                                                                         
003990      add      1 to WS-Next-Seq.                                          
004000      move     "A"        to WS-Id-Prefix.                                
004010      move     WS-Next-Seq to WS-Id-Seq.                                  
004020*                                                                         
004030      add      1 to WS-Asm-Count.                                         
004040      set      WS-Asm-Ix to WS-Asm-Count.                                 
004050      move     WS-Id-View to Wca-Assessment-Id (WS-Asm-Ix).               
004060      move     Phv-Normalized to Wca-Respondent-Id (WS-Asm-Ix).           
004070*                                                                         
004080      move     WS-Id-View      to Asm-Assessment-Id.                      
004090      move     Phv-Normalized  to Asm-Respondent-Id.                      
004100      move     30              to Lfc-Expires-In-Days.                    
004110      move     WS-Today        to Lfc-Today.                              
004120      move     2               to RA-Process-Code.                        
004130      call     "RASGN00" using RA-Calling-Data                            
004140                                RA-Assessment-Record                      
004150                                RA-Lifecycle-Work.                        
004160*                                                                         
004170      move     Asm-Status         to Wca-Status (WS-Asm-Ix).              
004180      move     Asm-Expires-Date   to Wca-Expires-Date (WS-Asm-Ix).        
004190      move     Asm-Completed-Date                                         
004200                  to Wca-Completed-Date (WS-Asm-Ix).                      
004210*                                                                         
004220  bb020-Exit.                                                             
004230      exit.                                                               
004240*                                                                         
004250**************************************************                        
004260*   bb030 - compose the invite, re-check the       *                      
004270*   number one last time, then "send" it - this    *                      
004280*   job has no live gateway of its own, the send   *                      
004290*   is always accepted once composition passes     *                      
004300**************************************************                        
004310  bb030-Compose-And-Send.                                                 
004320      move     1 to WS-Sms-Ptr.                                           
004330      move     spaces to WS-Sms-Text.                                     
004340      string   "Your risk assessment is ready. Complete it"               
004350               " at https://risk.example/a/"                              
004360               Drs-Assessment-Id                                          
004370               ". Link expires in 30 days."                               
004380               delimited by size into WS-Sms-Text                         
004390               with pointer WS-Sms-Ptr.                                   
004400      compute  WS-Sms-Len = WS-Sms-Ptr - 1.                               
004410*                                                                         
004420      if       WS-Sms-Len = zero or WS-Sms-Len > 160                      
004430               move "FAILED-SMS" to Drs-Status                            
004440               move "SMS"        to Drs-Error-Stage                       
004450               move "message is empty or too long"                        
004460                  to Drs-Error-Message                                    
004470               go to bb030-Exit.                                          
004480*                                                                         
004490      perform  bb010-Validate-Phone thru bb010-Exit.                      
004500*                                                                         
004510      if       not Phv-Valid                                              
004520               move "FAILED-SMS" to Drs-Status                            
004530               move "SMS"        to Drs-Error-Stage                       
004540               go to bb030-Exit.                                          
004550*                                                                         
004560      move     "SUCCESS"   to Drs-Status.                                 
004570*                                                                         
004580  bb030-Exit.                                                             
004590      exit.                                                               
004600*                                                                         
004610**************************************************                        
004620*   aa040 - same rewrite-whole-master step as      *                      
004630*   RASUB01 - the new rows appended during Aa030   *                      
004640*   only exist in the table until this runs         *                     
004650**************************************************                        
004660  aa040-Rewrite-Assessments.                                              
004670      open     output Assessment-File.                                    
004680*                                                                         
004690      perform  aa041-Rewrite-One-Assessment thru aa041-Exit               
004700               varying WS-Asm-Ix from 1 by 1                              
004710               until   WS-Asm-Ix > WS-Asm-Count.                          
004720*                                                                         
004730      close    Assessment-File.                                           
004740*                                                                         
004750  aa040-Exit.                                                             
004760      exit.                                                               
004770*                                                                         
004780  aa041-Rewrite-One-Assessment.                                           
004790      move     Wca-Assessment-Id (WS-Asm-Ix)                              
004800                  to Asm-Assessment-Id.                                   
004810      move     Wca-Respondent-Id (WS-Asm-Ix)                              
004820                  to Asm-Respondent-Id.                                   
004830      move     Wca-Status (WS-Asm-Ix) to Asm-Status.                      
004840      move     Wca-Expires-Date (WS-Asm-Ix)                               
004850                  to Asm-Expires-Date.                                    
004860      move     Wca-Completed-Date (WS-Asm-Ix)                             
004870                  to Asm-Completed-Date.                                  
004880      write    RA-Assessment-Record.                                      
004890*                                                                         
004900  aa041-Exit.                                                             
004910      exit.                                                               
004920*                                                                         
004930**************************************************                        
004940*   aa050 - two clean passes over Dist-Result-     *                      
004950*   File rather than a held table, so a big run    *                      
004960*   cannot overflow a fixed detail-line list        *                     
004970**************************************************                        
004980  aa050-Write-Report.                                                     
004990      move     WS-Total-Count   to WS-Total-Ed.                           
005000      move     WS-Success-Count to WS-Success-Ed.                         
005010      move     WS-Failed-Count  to WS-Failed-Ed.                          
005020*                                                                         
005030      open     output Report-File.                                        
005040*                                                                         
005050      move     "============================================"             
005060         to Rpt-Print-Line.                                               
005070      write    Rpt-Print-Line.                                            
005080      move     "Processing Summary" to Rpt-Print-Line.                    
005090      write    Rpt-Print-Line.                                            
005100      move     "============================================"             
005110         to Rpt-Print-Line.                                               
005120      write    Rpt-Print-Line.                                            
005130*                                                                         
005140      move     spaces to Rpt-Print-Line.                                  
005150      string   "Total phone numbers:      " WS-Total-Ed                   
005160               delimited by size into Rpt-Print-Line.                     
005170      write    Rpt-Print-Line.                                            
005180      move     spaces to Rpt-Print-Line.                                  
005190      string   "Successfully processed:   " WS-Success-Ed                 
005200               delimited by size into Rpt-Print-Line.                     
005210      write    Rpt-Print-Line.                                            
005220      move     spaces to Rpt-Print-Line.                                  
005230      string   "Failed:                   " WS-Failed-Ed                  
005240               delimited by size into Rpt-Print-Line.                     
005250      write    Rpt-Print-Line.                                            
005260*                                                                         
005270      move     spaces to Rpt-Print-Line.                                  
005280      write    Rpt-Print-Line.                                            
005290      move     "Success Details:" to Rpt-Print-Line.                      
005300      write    Rpt-Print-Line.                                            
005310*                                                                         
005320      perform  bb050-Write-Success-Pass thru bb050-Exit.                  
005330*                                                                         
005340      move     spaces to Rpt-Print-Line.                                  
005350      write    Rpt-Print-Line.                                            
005360      move     "Failure Details:" to Rpt-Print-Line.                      
005370      write    Rpt-Print-Line.                                            
005380*                                                                         
005390      perform  bb060-Write-Failure-Pass thru bb060-Exit.                  
005400*                                                                         
005410      move     spaces to Rpt-Print-Line.                                  
005420      write    Rpt-Print-Line.                                            
005430*                                                                         
005440      if       WS-Failed-Count = zero                                     
005450               move "All done!" to Rpt-Print-Line                         
005460      else                                                                
005470               move spaces to Rpt-Print-Line                              
005480               string "Completed with " WS-Failed-Ed                      
005490                      " error(s)"                                         
005500                      delimited by size into Rpt-Print-Line.              
005510      write    Rpt-Print-Line.                                            
005520*                                                                         
005530      close    Report-File.                                               
005540*                                                                         
005550  aa050-Exit.                                                             
005560      exit.                                                               
005570*                                                                         
005580  bb050-Write-Success-Pass.                                               
005590      open     input Dist-Result-File.                                    
005600      move     "N" to WS-Drs-Status.                                      
005610*                                                                         
005620      perform  bb051-Read-Result thru bb051-Exit.                         
005630*                                                                         
005640      perform  bb052-Check-Success thru bb052-Exit                        
005650               until WS-Drs-Status = "10".                                
005660*                                                                         
005670      close    Dist-Result-File.                                          
005680*                                                                         
005690  bb050-Exit.                                                             
005700      exit.                                                               
005710*                                                                         
005720  bb051-Read-Result.                                                      
005730      read     Dist-Result-File.                                          
005740*                                                                         
005750  bb051-Exit.                                                             
005760      exit.                                                               
005770*                                                                         
005780  bb052-Check-Success.                                                    
005790      if       Drs-Status-Success                                         
005800               move spaces to WS-Success-Line                             
005810               move Drs-Phone-Raw to WS-Sl-Phone                          
005820               string "Assessment created (ID: "                          
005830                      Drs-Assessment-Id                                   
005840                      "), SMS sent"                                       
005850                      delimited by size into WS-Sl-Text                   
005860               move WS-Success-Line to Rpt-Print-Line                     
005870               write Rpt-Print-Line.                                      
005880*                                                                         
005890      perform  bb051-Read-Result thru bb051-Exit.                         
005900*                                                                         
005910  bb052-Exit.                                                             
005920      exit.                                                               
005930*                                                                         
005940  bb060-Write-Failure-Pass.                                               
005950      open     input Dist-Result-File.                                    
005960      move     "N" to WS-Drs-Status.                                      
005970*                                                                         
005980      perform  bb061-Read-Result thru bb061-Exit.                         
005990*                                                                         
006000      perform  bb062-Check-Failure thru bb062-Exit                        
006010               until WS-Drs-Status = "10".                                
006020*                                                                         
006030      close    Dist-Result-File.                                          
006040*                                                                         
006050  bb060-Exit.                                                             
006060      exit.                                                               
006070*                                                                         
006080  bb061-Read-Result.                                                      
006090      read     Dist-Result-File.                                          
006100*                                                                         
006110  bb061-Exit.                                                             
006120      exit.                                                               
006130*                                                                         
006140  bb062-Check-Failure.                                                    
006150      if       not Drs-Status-Success                                     
006160               move spaces to WS-Failure-Line                             
006170               move Drs-Phone-Raw     to WS-Fl-Phone                      
006180               move Drs-Error-Message to WS-Fl-Message                    
006190               move Drs-Error-Stage   to WS-Fl-Stage                      
006200               move WS-Failure-Line   to Rpt-Print-Line                   
006210               write Rpt-Print-Line.                                      
006220*                                                                         
006230      perform  bb061-Read-Result thru bb061-Exit.                         
006240*                                                                         
006250  bb062-Exit.                                                             
006260      exit.                                                               
006270*                                                                         
