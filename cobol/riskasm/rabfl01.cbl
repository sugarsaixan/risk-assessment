000100*****************************************************************         
000110*                                                               *         
000120*                 Risk Assessment - Backfill Batch               *        
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         rabfl01.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       18/11/1993.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1993-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Repair batch, run by request only - walks        
000340*                        the Assessment-File and for every one            
000350*                        already Completed, rebuilds its awarded          
000360*                        score table from the stored Answer-File          
000370*                        rows and reruns the Scoring Engine, then         
000380*                        rewrites the Score-File.  Skips, with a          
000390*                        log line, any Completed assessment that          
000400*                        has no usable definition snapshot or no          
000410*                        stored answers of its own.  Does not             
000420*                        touch Pending or Expired assessments.            
000430***                                                                       
000440*    called modules.     RASNP00, RACLC00.                                
000450***                                                                       
000460*    files used.         Question-Def-File (input)                        
000470*                        Answer-File        (input)                       
000480*                        Assessment-File     (input)                      
000490*                        Score-File          (input, rewritten)           
000500***                                                                       
000510* changes:                                                                
000520* 18/11/93 rjt -       1.00 Created - for the month-end run where         
000530*                      PY-204 left a batch of Completed                   
000540*                      assessments with no Score rows after an            
000550*                      abend part-way through RASUB01's trailer           
000560*                      write.                                             
000570* 29/11/93 rjt -       1.01 Answer-File rescanned once per                
000580*                      assessment rather than sorted against the          
000590*                      Assessment-File - volumes are small enough         
000600*                      and this way the two files do not have to          
000610*                      agree on an order.                                 
000620* 09/09/98 rjt -       1.02 Y2K - no 2-digit year fields found in         
000630*                      this program, no change required.                  
000640* 22/11/25 tmc -       1.03 Rebuilt on the new Risk-Assessment            
000650*                      record set (ticket RA-118) - Score-File is         
000660*                      now fully re-loaded into a table so only           
000670*                      the rows for assessments actually                  
000680*                      backfilled get replaced, everything else           
000690*                      on the file is carried forward untouched.          
000700* 03/12/25 tmc -       1.04 Assessment-File is read only here -           
000710*                      backfill never changes a header's Status,          
000720*                      it only repairs the Score rows underneath          
000730*                      a Completed one.                                   
000740* 06/12/25 tmc -       1.05 Final updated/skipped counts now              
000750*                      edited with Zzz9 and reported on one line,         
000760*                      per the new Backfill spec wording.                 
000770*                                                                         
000780  environment              division.                                      
000790*===============================                                          
000800*                                                                         
000810  configuration            section.                                       
000820  special-names.                                                          
000830      class ra-digit-class is "0" thru "9"                                
000840      c01   is top-of-form                                                
000850      upsi-0 on  status is ra-trace-on                                    
000860      upsi-0 off status is ra-trace-off.                                  
000870*                                                                         
000880  input-output             section.                                       
000890  file-control.                                                           
000900*---------------                                                          
000910      select  Question-Def-File  assign to QDEFS                          
000920              organization  line sequential                               
000930              file status   is WS-Qdf-Status.                             
000940*                                                                         
000950      select  Answer-File         assign to ANSWERS                       
000960              organization  line sequential                               
000970              file status   is WS-Ans-Status.                             
000980*                                                                         
000990      select  Assessment-File     assign to ASSESSM                       
001000              organization  line sequential                               
001010              file status   is WS-Asf-Status.                             
001020*                                                                         
001030      select  Score-File          assign to SCORES                        
001040              organization  line sequential                               
001050              file status   is WS-Sco-Status.                             
001060*                                                                         
001070  data                     division.                                      
001080*===============================                                          
001090  file section.                                                           
001100*-------------                                                            
001110*                                                                         
001120  fd  Question-Def-File.                                                  
001130*                                                                         
001140  copy "wsraqdf.cob".                                                     
001150*                                                                         
001160  fd  Answer-File.                                                        
001170*                                                                         
001180  copy "wsraans.cob".                                                     
001190*                                                                         
001200  fd  Assessment-File.                                                    
001210*                                                                         
001220  copy "wsraasm.cob".                                                     
001230*                                                                         
001240  fd  Score-File.                                                         
001250*                                                                         
001260  copy "wsrasco.cob".                                                     
001270*                                                                         
001280  working-storage section.                                                
001290*-----------------------                                                  
001300*                                                                         
001310  01  WS-File-Statuses.                                                   
001320      03  WS-Qdf-Status       pic xx      value "00".                     
001330      03  WS-Ans-Status       pic xx      value "00".                     
001340      03  WS-Asf-Status       pic xx      value "00".                     
001350      03  WS-Sco-Status       pic xx      value "00".                     
001360*                                                                         
001370  01  WS-Run-Switches.                                                    
001380      03  WS-Qdf-Eof-Switch   pic x       value "N".                      
001390          88  WS-Qdf-Eof         value "Y".                               
001400      03  WS-Ans-Eof-Switch   pic x       value "N".                      
001410          88  WS-Ans-Eof         value "Y".                               
001420      03  WS-Asf-Eof-Switch   pic x       value "N".                      
001430          88  WS-Asf-Eof         value "Y".                               
001440      03  WS-Sco-Eof-Switch   pic x       value "N".                      
001450          88  WS-Sco-Eof         value "Y".                               
001460      03  WS-Snap-Bad-Switch  pic x       value "N".                      
001470          88  WS-Snap-Bad        value "Y".                               
001480      03  filler              pic x(2).                                   
001490*                                                                         
001500* Updated/Skipped tallies for the one summary line, Comp so the           
001510* Add statements stay cheap over a long run.                              
001520  01  WS-Run-Counters.                                                    
001530      03  WS-Updated-Count    pic 9(5)    comp.                           
001540      03  WS-Skipped-Count    pic 9(5)    comp.                           
001550      03  filler              pic x(4).                                   
001560  01  WS-Counters-View redefines WS-Run-Counters pic x(12).               
001570*                                                                         
001580  01  WS-Counters-Ed.                                                     
001590      03  WS-Updated-Ed       pic zzz9.                                   
001600      03  WS-Skipped-Ed       pic zzz9.                                   
001610      03  filler              pic x(2).                                   
001620*                                                                         
001630  01  WS-Hold-Key             pic x(8).                                   
001640*                                                                         
001650* One assessment's worth of Answer-File rows, rebuilt by a full           
001660* rescan of Answer-File for the assessment currently being                
001670* backfilled - see the 29/11/93 change note above.                        
001680  01  WS-Group-Buffer.                                                    
001690      03  WS-Grp-Count        pic 9(3)    comp.                           
001700      03  filler              pic x(2).                                   
001710      03  WS-Grp-Entry        occurs 100 times                            
001720                               indexed by WS-Grp-Ix.                      
001730          05  Wcg-Question-Id     pic x(8).                               
001740          05  Wcg-Selected-Option pic x(3).                               
001750              88  Wcg-Is-Yes        value "YES".                          
001760              88  Wcg-Is-No         value "NO ".                          
001770          05  Wcg-Comment-Len     pic 9(4).                               
001780          05  Wcg-Attach-Count    pic 9(2).                               
001790          05  Wcg-Comment-Text    pic x(60).                              
001800          05  filler              pic x(3).                               
001810  01  WS-Group-View redefines WS-Group-Buffer pic x(8004).                
001820*                                                                         
001830* The whole Score-File, read into a table at start of run so a            
001840* backfilled assessment's old rows can be dropped and its new             
001850* ones appended without disturbing anyone else's rows or any              
001860* Trailer lines a Submission Processor run left at the end of             
001870* the file - those come along for the ride unread and unchanged.          
001880  01  WS-Score-Table.                                                     
001890      03  WS-Sco-Count        pic 9(5)    comp.                           
001900      03  WS-Sco-Full-Switch  pic x       value "N".                      
001910          88  WS-Sco-Table-Full  value "Y".                               
001920      03  filler              pic x(3).                                   
001930      03  WS-Sco-Entry        occurs 3000 times                           
001940                               indexed by WS-Sco-Ix.                      
001950          05  Wsc-Record.                                                 
001960              07  Wsc-Assessment-Id   pic x(8).                           
001970              07  Wsc-Type-Id         pic x(8).                           
001980              07  Wsc-Type-Name       pic x(30).                          
001990              07  Wsc-Raw-Score       pic 9(5).                           
002000              07  Wsc-Max-Score       pic 9(5).                           
002010              07  Wsc-Percentage      pic 9(3)v99.                        
002020              07  Wsc-Risk-Rating     pic x(6).                           
002030              07  filler              pic x(5).                           
002040          05  Wsc-Deleted-Switch  pic x       value "N".                  
002050              88  Wsc-Deleted        value "Y".                           
002060  01  WS-Score-View redefines WS-Score-Table pic x(219008).               
002070*                                                                         
002080  copy "wsratbl.cob".                                                     
002090  copy "wsralnk.cob".                                                     
002100*                                                                         
002110  procedure division.                                                     
002120*=========================================                                
002130*                                                                         
002140  aa000-Main.                                                             
002150      perform  aa010-Initialize          thru aa010-Exit.                 
002160      perform  aa020-Load-Definitions    thru aa020-Exit.                 
002170      perform  aa030-Load-Scores         thru aa030-Exit.                 
002180      perform  aa040-Process-Assessments thru aa040-Exit.                 
002190      perform  aa080-Rewrite-Scores      thru aa080-Exit.                 
002200*                                                                         
002210      move     WS-Updated-Count to WS-Updated-Ed.                         
002220      move     WS-Skipped-Count to WS-Skipped-Ed.                         
002230      display  "RABFL01 - " WS-Updated-Ed " updated, "                    
002240                WS-Skipped-Ed " skipped".                                 
002250      stop     run.                                                       
002260*                                                                         
002270**************************************************                        
002280*   aa010 - a calc subprogram keeps no state of   *                       
002290*   its own between Calls, so every table it      *                       
002300*   fills has to be Reset explicitly before use    *                      
002310**************************************************                        
002320  aa010-Initialize.                                                       
002330      move     spaces to WS-Counters-View.                                
002340      move     "RABFL01" to RA-Caller.                                    
002350*                                                                         
002360  aa010-Exit.                                                             
002370      exit.                                                               
002380*                                                                         
002390**************************************************                        
002400*   aa020 - load the Question-Def file into the   *                       
002410*   snapshot table one record at a time through    *                      
002420*   RASNP00, same as the Submission Processor -    *                      
002430*   a rejected snapshot does not abort this batch, *                      
002440*   it just means every Completed assessment gets  *                      
002450*   skipped for want of a definition, see Aa042     *                     
002460**************************************************                        
002470  aa020-Load-Definitions.                                                 
002480      move     0          to RA-Process-Code.                             
002490      call     "RASNP00"  using RA-Calling-Data                           
002500                                 RA-Question-Def-Record                   
002510                                 RA-Snapshot-Table                        
002520                                 RA-Type-Table.                           
002530*                                                                         
002540      open     input Question-Def-File.                                   
002550      move     "N" to WS-Qdf-Eof-Switch.                                  
002560*                                                                         
002570      perform  aa021-Read-Definition thru aa021-Exit.                     
002580*                                                                         
002590      perform  aa022-Add-Definition  thru aa022-Exit                      
002600               until WS-Qdf-Eof or Snp-Rejected.                          
002610*                                                                         
002620      close    Question-Def-File.                                         
002630*                                                                         
002640      move     2 to RA-Process-Code.                                      
002650      call     "RASNP00"  using RA-Calling-Data                           
002660                                 RA-Question-Def-Record                   
002670                                 RA-Snapshot-Table                        
002680                                 RA-Type-Table.                           
002690*                                                                         
002700      if       Snp-Rejected                                               
002710               move "Y" to WS-Snap-Bad-Switch.                            
002720*                                                                         
002730  aa020-Exit.                                                             
002740      exit.                                                               
002750*                                                                         
002760  aa021-Read-Definition.                                                  
002770      read     Question-Def-File                                          
002780               at end     move "Y" to WS-Qdf-Eof-Switch.                  
002790*                                                                         
002800  aa021-Exit.                                                             
002810      exit.                                                               
002820*                                                                         
002830  aa022-Add-Definition.                                                   
002840      move     1 to RA-Process-Code.                                      
002850      call     "RASNP00"  using RA-Calling-Data                           
002860                                 RA-Question-Def-Record                   
002870                                 RA-Snapshot-Table                        
002880                                 RA-Type-Table.                           
002890      perform  aa021-Read-Definition thru aa021-Exit.                     
002900*                                                                         
002910  aa022-Exit.                                                             
002920      exit.                                                               
002930*                                                                         
002940**************************************************                        
002950*   aa030 - pull the whole Score-File into memory  *                      
002960*   first, good rows and old Trailer lines alike -  *                     
002970*   Aa080 writes every entry still here straight    *                     
002980*   back out at the end of the run                  *                     
002990**************************************************                        
003000  aa030-Load-Scores.                                                      
003010      move     zero   to WS-Sco-Count.                                    
003020      move     spaces to WS-Score-View.                                   
003030      open     input Score-File.                                          
003040      move     "N" to WS-Sco-Eof-Switch.                                  
003050*                                                                         
003060      perform  aa031-Read-Score thru aa031-Exit.                          
003070      perform  aa032-Add-Score  thru aa032-Exit                           
003080               until WS-Sco-Eof.                                          
003090*                                                                         
003100      close    Score-File.                                                
003110*                                                                         
003120  aa030-Exit.                                                             
003130      exit.                                                               
003140*                                                                         
003150  aa031-Read-Score.                                                       
003160      read     Score-File                                                 
003170               at end     move "Y" to WS-Sco-Eof-Switch.                  
003180*                                                                         
003190  aa031-Exit.                                                             
003200      exit.                                                               
003210*                                                                         
003220  aa032-Add-Score.                                                        
003230      if       WS-Sco-Count >= 3000                                       
003240               move "Y" to WS-Sco-Full-Switch                             
003250               go to aa032-Exit.                                          
003260*                                                                         
003270      add      1 to WS-Sco-Count.                                         
003280      set      WS-Sco-Ix to WS-Sco-Count.                                 
003290      move     RA-Score-Record to Wsc-Record (WS-Sco-Ix).                 
003300      move     "N" to Wsc-Deleted-Switch (WS-Sco-Ix).                     
003310*                                                                         
003320  aa032-Exit.                                                             
003330      perform  aa031-Read-Score thru aa031-Exit.                          
003340*                                                                         
003350**************************************************                        
003360*   aa040 - one pass over the Assessment-File -    *                      
003370*   read only, Status is never changed here        *                      
003380**************************************************                        
003390  aa040-Process-Assessments.                                              
003400      open     input Assessment-File.                                     
003410      move     "N" to WS-Asf-Eof-Switch.                                  
003420*                                                                         
003430      perform  aa041-Read-Assessment       thru aa041-Exit.               
003440      perform  aa042-Process-One-Assessment thru aa042-Exit               
003450               until WS-Asf-Eof.                                          
003460*                                                                         
003470      close    Assessment-File.                                           
003480*                                                                         
003490  aa040-Exit.                                                             
003500      exit.                                                               
003510*                                                                         
003520  aa041-Read-Assessment.                                                  
003530      read     Assessment-File                                            
003540               at end     move "Y" to WS-Asf-Eof-Switch.                  
003550*                                                                         
003560  aa041-Exit.                                                             
003570      exit.                                                               
003580*                                                                         
003590**************************************************                        
003600*   aa042 - only a Completed assessment is in      *                      
003610*   scope for backfill - Pending and Expired ones   *                     
003620*   are passed over without being counted either    *                     
003630*   way, only a Completed one is Updated or Skipped *                     
003640**************************************************                        
003650  aa042-Process-One-Assessment.                                           
003660      if       not Asm-Status-Completed                                   
003670               go to aa042-Next.                                          
003680*                                                                         
003690      move     Asm-Assessment-Id to WS-Hold-Key.                          
003700*                                                                         
003710      if       WS-Snap-Bad                                                
003720               display "RABFL01 - " WS-Hold-Key                           
003730                        " skipped, no definition snapshot"                
003740               add 1 to WS-Skipped-Count                                  
003750               go to aa042-Next.                                          
003760*                                                                         
003770      perform  bb010-Scan-For-Answers thru bb010-Exit.                    
003780*                                                                         
003790      if       WS-Grp-Count = zero                                        
003800               display "RABFL01 - " WS-Hold-Key                           
003810                        " skipped, no stored answers"                     
003820               add 1 to WS-Skipped-Count                                  
003830               go to aa042-Next.                                          
003840*                                                                         
003850      perform  bb020-Rebuild-And-Score thru bb020-Exit.                   
003860      display  "RABFL01 - " WS-Hold-Key " updated".                       
003870      add      1 to WS-Updated-Count.                                     
003880*                                                                         
003890  aa042-Next.                                                             
003900      perform  aa041-Read-Assessment thru aa041-Exit.                     
003910*                                                                         
003920  aa042-Exit.                                                             
003930      exit.                                                               
003940*                                                                         
003950**************************************************                        
003960*   bb010 - the whole Answer-File is rescanned for *                      
003970*   every Completed assessment - there is no sort   *                     
003980*   step in this batch, see the 29/11/93 note       *                     
003990**************************************************                        
004000  bb010-Scan-For-Answers.                                                 
004010      move     zero   to WS-Grp-Count.                                    
004020      move     spaces to WS-Group-View.                                   
004030      open     input Answer-File.                                         
004040      move     "N" to WS-Ans-Eof-Switch.                                  
004050*                                                                         
004060      perform  bb011-Read-Answer thru bb011-Exit.                         
004070      perform  bb012-Check-Answer thru bb012-Exit                         
004080               until WS-Ans-Eof.                                          
004090*                                                                         
004100      close    Answer-File.                                               
004110*                                                                         
004120  bb010-Exit.                                                             
004130      exit.                                                               
004140*                                                                         
004150  bb011-Read-Answer.                                                      
004160      read     Answer-File                                                
004170               at end     move "Y" to WS-Ans-Eof-Switch.                  
004180*                                                                         
004190  bb011-Exit.                                                             
004200      exit.                                                               
004210*                                                                         
004220  bb012-Check-Answer.                                                     
004230      if       Ans-Assessment-Id not = WS-Hold-Key                        
004240               go to bb012-Next.                                          
004250*                                                                         
004260      if       WS-Grp-Count >= 100                                        
004270               go to bb012-Next.                                          
004280*                                                                         
004290      add      1 to WS-Grp-Count.                                         
004300      set      WS-Grp-Ix to WS-Grp-Count.                                 
004310      move     Ans-Question-Id to Wcg-Question-Id (WS-Grp-Ix).            
004320      move     Ans-Selected-Option                                        
004330                  to Wcg-Selected-Option (WS-Grp-Ix).                     
004340      move     Ans-Comment-Len to Wcg-Comment-Len (WS-Grp-Ix).            
004350      move     Ans-Attach-Count                                           
004360                  to Wcg-Attach-Count (WS-Grp-Ix).                        
004370      move     Ans-Comment-Text                                           
004380                  to Wcg-Comment-Text (WS-Grp-Ix).                        
004390*                                                                         
004400  bb012-Next.                                                             
004410      perform  bb011-Read-Answer thru bb011-Exit.                         
004420*                                                                         
004430  bb012-Exit.                                                             
004440      exit.                                                               
004450*                                                                         
004460**************************************************                        
004470*   bb020 - clear the snapshot's Awarded-Score     *                      
004480*   column, re-award it from the buffered Answer    *                     
004490*   rows, drop this assessment's old Score rows     *                     
004500*   and score it fresh, same Call sequence the      *                     
004510*   Submission Processor uses                       *                     
004520**************************************************                        
004530  bb020-Rebuild-And-Score.                                                
004540      perform  bb021-Reset-One-Question thru bb021-Exit                   
004550               varying Snp-Ix from 1 by 1                                 
004560               until   Snp-Ix > Snp-Question-Count.                       
004570*                                                                         
004580      perform  bb030-Apply-One-Answer thru bb030-Exit                     
004590               varying WS-Grp-Ix from 1 by 1                              
004600               until   WS-Grp-Ix > WS-Grp-Count.                          
004610*                                                                         
004620      perform  bb040-Purge-One-Score thru bb040-Exit                      
004630               varying WS-Sco-Ix from 1 by 1                              
004640               until   WS-Sco-Ix > WS-Sco-Count.                          
004650*                                                                         
004660      perform  bb050-Score-One-Type thru bb050-Exit                       
004670               varying Typ-Ix from 1 by 1                                 
004680               until   Typ-Ix > Typ-Type-Count.                           
004690*                                                                         
004700      move     2 to RA-Process-Code.                                      
004710      call     "RACLC00"  using RA-Calling-Data                           
004720                                 RA-Snapshot-Table                        
004730                                 RA-Type-Table                            
004740                                 RA-Overall-Result.                       
004750      perform  bb060-Append-Overall-Row thru bb060-Exit.                  
004760*                                                                         
004770  bb020-Exit.                                                             
004780      exit.                                                               
004790*                                                                         
004800  bb021-Reset-One-Question.                                               
004810      move     "N" to Snp-Q-Answered-Switch (Snp-Ix).                     
004820      move     zero to Snp-Q-Awarded-Score (Snp-Ix).                      
004830*                                                                         
004840  bb021-Exit.                                                             
004850      exit.                                                               
004860*                                                                         
004870**************************************************                        
004880*   bb030 - re-award a buffered answer against the *                      
004890*   snapshot - an answer naming a Question no      *                      
004900*   longer in the snapshot simply earns nothing,    *                     
004910*   it was validated once at submission time and    *                     
004920*   this batch does not validate it again           *                     
004930**************************************************                        
004940  bb030-Apply-One-Answer.                                                 
004950      set      Snp-Ix to 1.                                               
004960      search   Snp-Question-Table                                         
004970               at end     go to bb030-Exit                                
004980               when       Snp-Q-Question-Id (Snp-Ix)                      
004990                             = Wcg-Question-Id (WS-Grp-Ix)                
005000                          continue.                                       
005010*                                                                         
005020      move     "Y" to Snp-Q-Answered-Switch (Snp-Ix).                     
005030*                                                                         
005040      if       Wcg-Is-Yes (WS-Grp-Ix)                                     
005050               move Snp-Q-Yes-Score (Snp-Ix)                              
005060                 to Snp-Q-Awarded-Score (Snp-Ix)                          
005070      else                                                                
005080               move Snp-Q-No-Score (Snp-Ix)                               
005090                 to Snp-Q-Awarded-Score (Snp-Ix).                         
005100*                                                                         
005110  bb030-Exit.                                                             
005120      exit.                                                               
005130*                                                                         
005140  bb040-Purge-One-Score.                                                  
005150      if       Wsc-Assessment-Id (WS-Sco-Ix) = WS-Hold-Key                
005160               move "Y" to Wsc-Deleted-Switch (WS-Sco-Ix).                
005170*                                                                         
005180  bb040-Exit.                                                             
005190      exit.                                                               
005200*                                                                         
005210  bb050-Score-One-Type.                                                   
005220      move     1 to RA-Process-Code.                                      
005230      call     "RACLC00"  using RA-Calling-Data                           
005240                                 RA-Snapshot-Table                        
005250                                 RA-Type-Table                            
005260                                 RA-Overall-Result.                       
005270      perform  bb055-Append-Type-Row thru bb055-Exit.                     
005280*                                                                         
005290  bb050-Exit.                                                             
005300      exit.                                                               
005310*                                                                         
005320  bb055-Append-Type-Row.                                                  
005330      if       WS-Sco-Count >= 3000                                       
005340               move "Y" to WS-Sco-Full-Switch                             
005350               go to bb055-Exit.                                          
005360*                                                                         
005370      add      1 to WS-Sco-Count.                                         
005380      set      WS-Sco-Ix to WS-Sco-Count.                                 
005390      move     WS-Hold-Key                                                
005400                  to Wsc-Assessment-Id (WS-Sco-Ix).                       
005410      move     Typ-Type-Id (Typ-Ix)  to Wsc-Type-Id (WS-Sco-Ix).          
005420      move     Typ-Type-Name (Typ-Ix)                                     
005430                 to Wsc-Type-Name (WS-Sco-Ix).                            
005440      move     Typ-Raw-Score (Typ-Ix)                                     
005450                 to Wsc-Raw-Score (WS-Sco-Ix).                            
005460      move     Typ-Max-Score (Typ-Ix)                                     
005470                 to Wsc-Max-Score (WS-Sco-Ix).                            
005480      move     Typ-Percentage (Typ-Ix)                                    
005490                 to Wsc-Percentage (WS-Sco-Ix).                           
005500      move     Typ-Risk-Rating (Typ-Ix)                                   
005510                 to Wsc-Risk-Rating (WS-Sco-Ix).                          
005520      move     "N" to Wsc-Deleted-Switch (WS-Sco-Ix).                     
005530*                                                                         
005540  bb055-Exit.                                                             
005550      exit.                                                               
005560*                                                                         
005570  bb060-Append-Overall-Row.                                               
005580      if       WS-Sco-Count >= 3000                                       
005590               move "Y" to WS-Sco-Full-Switch                             
005600               go to bb060-Exit.                                          
005610*                                                                         
005620      add      1 to WS-Sco-Count.                                         
005630      set      WS-Sco-Ix to WS-Sco-Count.                                 
005640      move     WS-Hold-Key      to Wsc-Assessment-Id (WS-Sco-Ix).         
005650      move     "OVERALL "       to Wsc-Type-Id (WS-Sco-Ix).               
005660      move     spaces           to Wsc-Type-Name (WS-Sco-Ix).             
005670      move     Ovl-Raw-Score    to Wsc-Raw-Score (WS-Sco-Ix).             
005680      move     Ovl-Max-Score    to Wsc-Max-Score (WS-Sco-Ix).             
005690      move     Ovl-Percentage   to Wsc-Percentage (WS-Sco-Ix).            
005700      move     Ovl-Risk-Rating  to Wsc-Risk-Rating (WS-Sco-Ix).           
005710      move     "N" to Wsc-Deleted-Switch (WS-Sco-Ix).                     
005720*                                                                         
005730  bb060-Exit.                                                             
005740      exit.                                                               
005750*                                                                         
005760**************************************************                        
005770*   aa080 - write every entry still standing back  *                      
005780*   out - a deleted one is simply not written, its  *                     
005790*   replacement is already further down the table   *                     
005800**************************************************                        
005810  aa080-Rewrite-Scores.                                                   
005820      open     output Score-File.                                         
005830      set      WS-Sco-Ix to 1.                                            
005840*                                                                         
005850      perform  aa081-Rewrite-One-Score thru aa081-Exit                    
005860               until WS-Sco-Ix > WS-Sco-Count.                            
005870*                                                                         
005880      close    Score-File.                                                
005890*                                                                         
005900  aa080-Exit.                                                             
005910      exit.                                                               
005920*                                                                         
005930  aa081-Rewrite-One-Score.                                                
005940      if       not Wsc-Deleted (WS-Sco-Ix)                                
005950               move Wsc-Record (WS-Sco-Ix) to RA-Score-Record             
005960               write RA-Score-Record.                                     
005970      set      WS-Sco-Ix up by 1.                                         
005980*                                                                         
005990  aa081-Exit.                                                             
006000      exit.                                                               
006010*                                                                         
