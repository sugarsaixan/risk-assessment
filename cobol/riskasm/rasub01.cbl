000100*****************************************************************         
000110*                                                               *         
000120*            Risk Assessment - Submission Processor             *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160  identification          division.                                       
000170*===============================                                          
000180*                                                                         
000190***                                                                       
000200       program-id.         rasub01.                                       
000210***                                                                       
000220*    author.             R J Tannahill.                                   
000230***                                                                       
000240*    installation.       Risk & Compliance Systems Unit.                  
000250***                                                                       
000260*    date-written.       02/01/1994.                                      
000270***                                                                       
000280*    date-compiled.                                                       
000290***                                                                       
000300*    security.           Copyright (C) 1994-2026, Risk &                  
000310*                        Compliance Systems Unit.  Internal use.          
000320***                                                                       
000330*    remarks.            Daily batch - reads the sorted Answer            
000340*                        file one Assessment-Id group at a time,          
000350*                        validates and scores each group against          
000360*                        the Question-Def snapshot, writes the            
000370*                        Score file and rewrites the Assessment           
000380*                        master with the completed/expired                
000390*                        status.  Calls RASNP00 to build the              
000400*                        snapshot, RASGN00 to test eligibility            
000410*                        and RACLC00 to do the scoring.                   
000420***                                                                       
000430*    called modules.     RASNP00, RASGN00, RACLC00.                       
000440***                                                                       
000450*    files used.         Question-Def-File  (input)                       
000460*                        Answer-File        (input, sorted)               
000470*                        Assessment-File     (input, rewritten)           
000480*                        Score-File         (output)                      
000490***                                                                       
000500* changes:                                                                
000510* 02/01/94 rjt -       1.00 Created.                                      
000520* 15/01/94 rjt -       1.01 Rewrite-whole-master step added -             
000530*                      Assessment-File has no key, cannot be              
000540*                      updated in place.                                  
000550* 30/01/94 rjt -       1.02 20-slot error table added, a badly            
000560*                      configured type was overflowing the old            
000570*                      fixed 5-slot list and abending.                    
000580* 14/09/98 rjt -       1.03 Y2K - WS-Today now built from a               
000590*                      4-digit-century Accept, was truncating to          
000600*                      2-digit year off the operator console              
000610*                      clock on the old job.                              
000620* 18/11/25 tmc -       1.04 Rebuilt on the new Risk-Assessment            
000630*                      record set (ticket RA-118) - comment and           
000640*                      image rules, disallowed-content scan,              
000650*                      question-not-answered sweep all new.               
000660* 28/11/25 tmc -       1.05 Eligibility check moved out to                
000670*                      RASGN00 so this job agrees with the web            
000680*                      enquiry screen and RADST01 on the rule.            
000690* 06/12/25 tmc -       1.06 Score-File trailer lines added -              
000700*                      no separate print report, the Score-File           
000710*                      itself is the run report per RA-118.               
000720*                                                                         
000730  environment              division.                                      
000740*===============================                                          
000750*                                                                         
000760  configuration            section.                                       
000770  special-names.                                                          
000780      class ra-digit-class is "0" thru "9"                                
000790      c01   is top-of-form                                                
000800      upsi-0 on  status is ra-trace-on                                    
000810      upsi-0 off status is ra-trace-off.                                  
000820*                                                                         
000830  input-output             section.                                       
000840  file-control.                                                           
000850*---------------                                                          
000860      select  Question-Def-File  assign to QUESTDEF                       
000870              organization  line sequential                               
000880              file status   is WS-Qdf-Status.                             
000890*                                                                         
000900      select  Answer-File        assign to ANSWERS                        
000910              organization  line sequential                               
000920              file status   is WS-Ans-Status.                             
000930*                                                                         
000940      select  Assessment-File    assign to ASSESSM                        
000950              organization  line sequential                               
000960              file status   is WS-Asf-Status.                             
000970*                                                                         
000980      select  Score-File         assign to SCORES                         
000990              organization  line sequential                               
001000              file status   is WS-Sco-Status.                             
001010*                                                                         
001020  data                     division.                                      
001030*===============================                                          
001040  file section.                                                           
001050*-------------                                                            
001060*                                                                         
001070  fd  Question-Def-File.                                                  
001080*                                                                         
001090  copy "wsraqdf.cob".                                                     
001100*                                                                         
001110  fd  Answer-File.                                                        
001120*                                                                         
001130  copy "wsraans.cob".                                                     
001140*                                                                         
001150  fd  Assessment-File.                                                    
001160*                                                                         
001170  copy "wsraasm.cob".                                                     
001180*                                                                         
001190* Score-File carries two different record shapes - the detail             
001200* row written by bb055/bb056 and the three summary lines written          
001210* by aa060 at end of run, both going out to the one sequential            
001220* file, same trick as the old MAPS07 exception/total print file.          
001230  fd  Score-File.                                                         
001240*                                                                         
001250  copy "wsrasco.cob".                                                     
001260  01  Sco-Trailer-Line        pic x(72).                                  
001270*                                                                         
001280  working-storage section.                                                
001290*-----------------------                                                  
001300*                                                                         
001310  01  WS-File-Statuses.                                                   
001320      03  WS-Qdf-Status       pic xx      value "00".                     
001330      03  WS-Ans-Status       pic xx      value "00".                     
001340      03  WS-Asf-Status       pic xx      value "00".                     
001350      03  WS-Sco-Status       pic xx      value "00".                     
001360      03  filler              pic x(4).                                   
001370*                                                                         
001380  01  WS-Run-Switches.                                                    
001390      03  WS-Qdf-Eof-Switch   pic x       value "N".                      
001400          88  WS-Qdf-Eof         value "Y".                               
001410      03  WS-Ans-Eof-Switch   pic x       value "N".                      
001420          88  WS-Ans-Eof         value "Y".                               
001430      03  WS-Snap-Bad-Switch  pic x       value "N".                      
001440          88  WS-Snap-Bad        value "Y".                               
001450      03  WS-Eligible-Switch  pic x       value "N".                      
001460          88  WS-Is-Eligible     value "Y".                               
001470      03  filler              pic x(3).                                   
001480*                                                                         
001490  01  WS-Run-Counters.                                                    
001500      03  WS-Processed-Count  pic 9(5)    comp.                           
001510      03  WS-Rejected-Count   pic 9(5)    comp.                           
001520      03  WS-Scored-Count     pic 9(5)    comp.                           
001530      03  filler              pic x(4).                                   
001540*                                                                         
001550  01  WS-Run-Counters-Ed.                                                 
001560      03  WS-Processed-Ed     pic zzzz9.                                  
001570      03  WS-Rejected-Ed      pic zzzz9.                                  
001580      03  WS-Scored-Ed        pic zzzz9.                                  
001590      03  filler              pic x(4).                                   
001600*                                                                         
001610  01  WS-Today                pic 9(8).                                   
001620  01  WS-Hold-Key              pic x(8).                                  
001630  01  WS-Next-Key              pic x(8).                                  
001640*                                                                         
001650* Whole Assessment-File read into this table at Aa030, mutated            
001660* in place as groups complete, rewritten whole at Aa070 - the             
001670* file carries no key so there is no other way to update it.              
001680  01  WS-Assessment-Table.                                                
001690      03  WS-Asm-Count        pic 9(5)    comp.                           
001700      03  WS-Asm-Entry        occurs 500 times                            
001710                               indexed by WS-Asm-Ix.                      
001720          05  Wca-Assessment-Id   pic x(8).                               
001730          05  Wca-Respondent-Id   pic x(8).                               
001740          05  Wca-Status          pic x(9).                               
001750              88  Wca-Status-Pending    value "PENDING  ".                
001760              88  Wca-Status-Completed  value "COMPLETED".                
001770              88  Wca-Status-Expired    value "EXPIRED  ".                
001780          05  Wca-Expires-Date    pic 9(8).                               
001790          05  Wca-Completed-Date  pic 9(8).                               
001800          05  filler              pic x(7).                               
001810      03  filler              pic x(4).                                   
001820  01  WS-Assessment-View redefines WS-Assessment-Table                    
001830                           pic x(24008).                                  
001840*                                                                         
001850* One assessment's worth of Answer-File rows, buffered by the             
001860* read-ahead loop at Aa040 before validation starts - an                  
001870* assessment with more than 100 answers cannot occur, the                 
001880* Question-Def snapshot itself is capped at 400 questions.                
001890  01  WS-Group-Buffer.                                                    
001900      03  WS-Grp-Count        pic 9(3)    comp.                           
001910      03  filler              pic x(2).                                   
001920      03  WS-Grp-Entry        occurs 100 times                            
001930                               indexed by WS-Grp-Ix.                      
001940          05  Wcg-Question-Id     pic x(8).                               
001950          05  Wcg-Selected-Option pic x(3).                               
001960              88  Wcg-Is-Yes        value "YES".                          
001970              88  Wcg-Is-No         value "NO ".                          
001980          05  Wcg-Comment-Len     pic 9(4).                               
001990          05  Wcg-Attach-Count    pic 9(2).                               
002000          05  Wcg-Comment-Text    pic x(60).                              
002010          05  filler              pic x(3).                               
002020  01  WS-Group-View redefines WS-Group-Buffer pic x(8008).                
002030*                                                                         
002040* Up to 20 validation-error lines for the assessment currently            
002050* being processed - bb029 refuses to overrun the table, same              
002060* cap the old MAPS09 edit-list used.                                      
002070  01  WS-Error-Work.                                                      
002080      03  WS-Err-Count        pic 9(2)    comp.                           
002090      03  filler              pic x(2).                                   
002100      03  WS-Err-Entry        occurs 20 times                             
002110                               indexed by WS-Err-Ix                       
002120                               pic x(60).                                 
002130      03  filler              pic x(2).                                   
002140  01  WS-Error-View redefines WS-Error-Work pic x(1206).                  
002150*                                                                         
002160  01  WS-New-Error-Text        pic x(60).                                 
002170*                                                                         
002180* Disallowed-content scan work - comment text is folded to                
002190* upper case once, then tested against the pattern table below,           
002200* same two-alphabet Inspect-Converting trick RAPHN00 would use            
002210* for a case fold if it ever needed one.                                  
002220  01  WS-Lower-Alpha         pic x(26)                                    
002230                              value "abcdefghijklmnopqrstuvwxyz".         
002240  01  WS-Upper-Alpha         pic x(26)                                    
002250                              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".         
002260  01  WS-Up-Comment          pic x(60).                                   
002270  01  WS-Char2                pic x.                                      
002280  01  WS-Char3                pic x.                                      
002290  01  WS-Bad-Content-Switch   pic x       value "N".                      
002300      88  WS-Bad-Content          value "Y".                              
002310  01  WS-Scan2-Ix              pic 9(2)    comp.                          
002320  01  WS-Scan3-Ix              pic 9(2)    comp.                          
002330*                                                                         
002340* Scheme literals - held as named Values since an Occurs entry            
002350* cannot carry one, read back through the Occurs redefinition             
002360* below, same device RASGN00 uses for its days-in-month table.            
002370* The old fixed ONCLICK=/ONLOAD= pair is gone (ticket RA-147) -           
002380* Bb074/Bb075 below now scan for any ON...= handler instead.              
002390  01  WS-Pattern-Init.                                                    
002400      03  WS-Pat1-Text        pic x(11)   value "JAVASCRIPT:".            
002410      03  WS-Pat1-Len         pic 9(2) comp value 11.                     
002420      03  WS-Pat2-Text        pic x(11)   value "DATA:".                  
002430      03  WS-Pat2-Len         pic 9(2) comp value 05.                     
002440      03  WS-Pat3-Text        pic x(11)   value "VBSCRIPT:".              
002450      03  WS-Pat3-Len         pic 9(2) comp value 09.                     
002460      03  WS-Pat4-Text        pic x(11)   value "FILE:".                  
002470      03  WS-Pat4-Len         pic 9(2) comp value 05.                     
002480  01  WS-Pattern-Table redefines WS-Pattern-Init.                         
002490      03  WS-Pat-Entry        occurs 4 times                              
002500                               indexed by WS-Pat-Ix.                      
002510          05  WS-Pat-Text         pic x(11).                              
002520          05  WS-Pat-Len          pic 9(2)    comp.                       
002530  01  WS-Pat-Count             pic 9(2)    comp value 4.                  
002540*                                                                         
002550* On-handler scan work - Bb074 walks the comment looking for              
002560* "ON", Bb075 then walks forward from there looking for the "="           
002570* that makes it ONCLICK=/ONERROR=/ONMOUSEOVER=/anything-else=             
002580* before the next blank or markup delimiter stops the search.             
002590  01  WS-Two-Char              pic x(2).                                  
002600  01  WS-Scan4-Ix              pic 9(2)    comp.                          
002610  01  WS-Scan5-Ix              pic 9(2)    comp.                          
002620  01  WS-Scan5-Start           pic 9(2)    comp.                          
002630  01  WS-On-Delim-Switch       pic x       value "N".                     
002640      88  WS-On-Delim-Hit          value "Y".                             
002650  01  WS-On-Delim-Char          pic x.                                    
002660*                                                                         
002670* Comment-text normaliser work - runs of space/tab collapse to            
002680* one space and the excerpt is trimmed both ends before any               
002690* length or markup check sees it (ticket RA-147).                         
002700  01  WS-Norm-Comment          pic x(60)   value spaces.                  
002710  01  WS-Norm-Len              pic 9(2)    comp.                          
002720  01  WS-Coll-Ix               pic 9(2)    comp.                          
002730  01  WS-Coll-Char             pic x.                                     
002740  01  WS-Tab-Char              pic x       value x"09".                   
002750  01  WS-Prev-Space-Switch     pic x       value "Y".                     
002760      88  WS-Prev-Was-Space       value "Y".                              
002770*                                                                         
002780* Owned here as Working-Storage, not Linkage - this program               
002790* builds the snapshot once and keeps it for the whole run, and            
002800* hands the three tables to RASNP00/RACLC00 on every Call.  The           
002810* copybook's own header explains the dual placement.                      
002820  copy "wsratbl.cob".                                                     
002830  copy "wsralfc.cob".                                                     
002840  copy "wsralnk.cob".                                                     
002850*                                                                         
002860  procedure division.                                                     
002870*=========================================                                
002880*                                                                         
002890  aa000-Main.                                                             
002900      perform  aa010-Initialize         thru aa010-Exit.                  
002910      perform  aa020-Load-Definitions   thru aa020-Exit.                  
002920*                                                                         
002930      if       WS-Snap-Bad                                                
002940               display "RASUB01 - snapshot load rejected, "               
002950                        Snp-Reject-Reason                                 
002960               go to aa000-Abort.                                         
002970*                                                                         
002980      perform  aa030-Load-Assessments   thru aa030-Exit.                  
002990      perform  aa040-Process-Answers    thru aa040-Exit.                  
003000      perform  aa060-Write-Trailers     thru aa060-Exit.                  
003010      perform  aa070-Rewrite-Assessments thru aa070-Exit.                 
003020      display  "RASUB01 - run complete".                                  
003030      go to    aa000-Done.                                                
003040*                                                                         
003050  aa000-Abort.                                                            
003060      move     16 to return-code.                                         
003070*                                                                         
003080  aa000-Done.                                                             
003090      stop     run.                                                       
003100*                                                                         
003110**************************************************                        
003120*   aa010 - a calc subprogram keeps no state of   *                       
003130*   its own between Calls, so every table it      *                       
003140*   fills has to be Reset explicitly before use    *                      
003150**************************************************                        
003160  aa010-Initialize.                                                       
003170      move     zero  to WS-Processed-Count                                
003180                         WS-Rejected-Count                                
003190                         WS-Scored-Count.                                 
003200      accept   WS-Today from date yyyymmdd.                               
003210      move     "RASUB01" to RA-Caller.                                    
003220*                                                                         
003230  aa010-Exit.                                                             
003240      exit.                                                               
003250*                                                                         
003260**************************************************                        
003270*   aa020 - load the Question-Def file into the   *                       
003280*   snapshot table one record at a time through    *                      
003290*   RASNP00, then roll it up into the Type-Table   *                      
003300**************************************************                        
003310  aa020-Load-Definitions.                                                 
003320      move     0          to RA-Process-Code.                             
003330      call     "RASNP00"  using RA-Calling-Data                           
003340                                 RA-Question-Def-Record                   
003350                                 RA-Snapshot-Table                        
003360                                 RA-Type-Table.                           
003370*                                                                         
003380      open     input Question-Def-File.                                   
003390      move     "N" to WS-Qdf-Eof-Switch.                                  
003400*                                                                         
003410      perform  aa021-Read-Definition thru aa021-Exit.                     
003420*                                                                         
003430      perform  aa022-Add-Definition  thru aa022-Exit                      
003440               until WS-Qdf-Eof or Snp-Rejected.                          
003450*                                                                         
003460      close    Question-Def-File.                                         
003470*                                                                         
003480      move     2 to RA-Process-Code.                                      
003490      call     "RASNP00"  using RA-Calling-Data                           
003500                                 RA-Question-Def-Record                   
003510                                 RA-Snapshot-Table                        
003520                                 RA-Type-Table.                           
003530*                                                                         
003540      if       Snp-Rejected                                               
003550               move "Y" to WS-Snap-Bad-Switch.                            
003560*                                                                         
003570  aa020-Exit.                                                             
003580      exit.                                                               
003590*                                                                         
003600  aa021-Read-Definition.                                                  
003610      read     Question-Def-File                                          
003620               at end     move "Y" to WS-Qdf-Eof-Switch.                  
003630*                                                                         
003640  aa021-Exit.                                                             
003650      exit.                                                               
003660*                                                                         
003670  aa022-Add-Definition.                                                   
003680      move     1 to RA-Process-Code.                                      
003690      call     "RASNP00"  using RA-Calling-Data                           
003700                                 RA-Question-Def-Record                   
003710                                 RA-Snapshot-Table                        
003720                                 RA-Type-Table.                           
003730      perform  aa021-Read-Definition thru aa021-Exit.                     
003740*                                                                         
003750  aa022-Exit.                                                             
003760      exit.                                                               
003770*                                                                         
003780**************************************************                        
003790*   aa030 - read the whole Assessment-File into   *                       
003800*   the in-memory table - there is no key, so      *                      
003810*   this is the only way to get at one record to   *                      
003820*   update its status later                        *                      
003830**************************************************                        
003840  aa030-Load-Assessments.                                                 
003850      move     zero to WS-Asm-Count.                                      
003860      move     spaces to WS-Assessment-View.                              
003870      open     input Assessment-File.                                     
003880*                                                                         
003890      perform  aa031-Read-Assessment thru aa031-Exit.                     
003900      perform  aa032-Add-Assessment thru aa032-Exit                       
003910               until WS-Asf-Status = "10".                                
003920*                                                                         
003930      close    Assessment-File.                                           
003940*                                                                         
003950  aa030-Exit.                                                             
003960      exit.                                                               
003970*                                                                         
003980  aa031-Read-Assessment.                                                  
003990      read     Assessment-File.                                           
004000*                                                                         
004010  aa031-Exit.                                                             
004020      exit.                                                               
004030*                                                                         
004040  aa032-Add-Assessment.                                                   
004050      add      1 to WS-Asm-Count.                                         
004060      set      WS-Asm-Ix to WS-Asm-Count.                                 
004070      move     Asm-Assessment-Id                                          
004080                  to Wca-Assessment-Id (WS-Asm-Ix).                       
004090      move     Asm-Respondent-Id                                          
004100                  to Wca-Respondent-Id (WS-Asm-Ix).                       
004110      move     Asm-Status                                                 
004120                  to Wca-Status (WS-Asm-Ix).                              
004130      move     Asm-Expires-Date                                           
004140                  to Wca-Expires-Date (WS-Asm-Ix).                        
004150      move     Asm-Completed-Date                                         
004160                  to Wca-Completed-Date (WS-Asm-Ix).                      
004170*                                                                         
004180      perform  aa031-Read-Assessment thru aa031-Exit.                     
004190*                                                                         
004200  aa032-Exit.                                                             
004210      exit.                                                               
004220*                                                                         
004230**************************************************                        
004240*   aa040 - the read-ahead control break on       *                       
004250*   Ans-Assessment-Id - one group buffered, then   *                      
004260*   validated and scored, before the next group    *                      
004270*   is even looked at                              *                      
004280**************************************************                        
004290  aa040-Process-Answers.                                                  
004300      open     input Answer-File.                                         
004310      open     output Score-File.                                         
004320      move     "N" to WS-Ans-Eof-Switch.                                  
004330*                                                                         
004340      perform  bb005-Read-Answer thru bb005-Exit.                         
004350*                                                                         
004360      perform  aa041-Process-One-Group thru aa041-Exit                    
004370               until WS-Ans-Eof.                                          
004380*                                                                         
004390      close    Answer-File.                                               
004400      close    Score-File.                                                
004410*                                                                         
004420  aa040-Exit.                                                             
004430      exit.                                                               
004440*                                                                         
004450  aa041-Process-One-Group.                                                
004460      move     WS-Next-Key to WS-Hold-Key.                                
004470      move     zero        to WS-Grp-Count.                               
004480*                                                                         
004490      perform  bb006-Buffer-Answer thru bb006-Exit                        
004500               until WS-Ans-Eof or WS-Next-Key not = WS-Hold-Key.         
004510*                                                                         
004520      perform  bb000-Process-Group thru bb000-Exit.                       
004530*                                                                         
004540  aa041-Exit.                                                             
004550      exit.                                                               
004560*                                                                         
004570  bb005-Read-Answer.                                                      
004580      read     Answer-File                                                
004590               at end     move "Y" to WS-Ans-Eof-Switch                   
004600               not at end move Ans-Assessment-Id to WS-Next-Key.          
004610*                                                                         
004620  bb005-Exit.                                                             
004630      exit.                                                               
004640*                                                                         
004650  bb006-Buffer-Answer.                                                    
004660*                                                                         
004670* WS-Group-Buffer only holds 100 rows - an assessment answering           
004680* more questions than that (Snp-Question-Table allows up to 400)          
004690* just stops buffering past row 100, same guard RABFL01's                 
004700* Bb012-Check-Answer uses (ticket RA-152 - used to Set Grp-Ix             
004710* straight past the Occurs and into whatever followed it).                
004720      if       WS-Grp-Count >= 100                                        
004730               go to bb006-Next.                                          
004740*                                                                         
004750      add      1 to WS-Grp-Count.                                         
004760      set      WS-Grp-Ix to WS-Grp-Count.                                 
004770      move     Ans-Question-Id                                            
004780                  to Wcg-Question-Id (WS-Grp-Ix).                         
004790      move     Ans-Selected-Option                                        
004800                  to Wcg-Selected-Option (WS-Grp-Ix).                     
004810      move     Ans-Comment-Len                                            
004820                  to Wcg-Comment-Len (WS-Grp-Ix).                         
004830      move     Ans-Attach-Count                                           
004840                  to Wcg-Attach-Count (WS-Grp-Ix).                        
004850      move     Ans-Comment-Text                                           
004860                  to Wcg-Comment-Text (WS-Grp-Ix).                        
004870*                                                                         
004880      if       Wcg-Comment-Len (WS-Grp-Ix) > zero                         
004890               perform bb007-Normalize-Comment thru bb007-Exit.           
004900*                                                                         
004910  bb006-Next.                                                             
004920      perform  bb005-Read-Answer thru bb005-Exit.                         
004930*                                                                         
004940  bb006-Exit.                                                             
004950      exit.                                                               
004960*                                                                         
004970**************************************************                        
004980*   bb007 - collapse runs of space/tab in the      *                      
004990*   excerpt to one space and trim both ends,       *                      
005000*   before any length or markup check runs          *                     
005010**************************************************                        
005020  bb007-Normalize-Comment.                                                
005030      move     spaces to WS-Norm-Comment.                                 
005040      move     zero   to WS-Norm-Len.                                     
005050      move     "Y"    to WS-Prev-Space-Switch.                            
005060*                                                                         
005070      perform  bb008-Scan-One-Char thru bb008-Exit                        
005080               varying WS-Coll-Ix from 1 by 1                             
005090               until   WS-Coll-Ix > 60.                                   
005100*                                                                         
005110      if       WS-Norm-Len > zero                                         
005120        and    WS-Norm-Comment (WS-Norm-Len:1) = space                    
005130               subtract 1 from WS-Norm-Len.                               
005140*                                                                         
005150      move     WS-Norm-Comment to Wcg-Comment-Text (WS-Grp-Ix).           
005160      if       Wcg-Comment-Len (WS-Grp-Ix) not > 60                       
005170               move WS-Norm-Len to Wcg-Comment-Len (WS-Grp-Ix).           
005180*                                                                         
005190  bb007-Exit.                                                             
005200      exit.                                                               
005210*                                                                         
005220  bb008-Scan-One-Char.                                                    
005230      move     Wcg-Comment-Text (WS-Grp-Ix) (WS-Coll-Ix:1)                
005240                  to WS-Coll-Char.                                        
005250*                                                                         
005260      if       WS-Coll-Char not = space                                   
005270        and    WS-Coll-Char not = WS-Tab-Char                             
005280               add 1 to WS-Norm-Len                                       
005290               move WS-Coll-Char                                          
005300                       to WS-Norm-Comment (WS-Norm-Len:1)                 
005310               move "N" to WS-Prev-Space-Switch                           
005320               go to bb008-Exit.                                          
005330*                                                                         
005340      if       WS-Prev-Was-Space                                          
005350               go to bb008-Exit.                                          
005360*                                                                         
005370      add      1 to WS-Norm-Len.                                          
005380      move     space to WS-Norm-Comment (WS-Norm-Len:1).                  
005390      move     "Y"   to WS-Prev-Space-Switch.                             
005400*                                                                         
005410  bb008-Exit.                                                             
005420      exit.                                                               
005430*                                                                         
005440**************************************************                        
005450*   bb000 - one assessment group - find the       *                       
005460*   master row, check eligibility, validate,      *                       
005470*   score and rewrite the row in the table        *                       
005480**************************************************                        
005490  bb000-Process-Group.                                                    
005500      add      1 to WS-Processed-Count.                                   
005510      move     zero to WS-Err-Count.                                      
005520      move     "N"  to WS-Eligible-Switch.                                
005530*                                                                         
005540      set      WS-Asm-Ix to 1.                                            
005550      search   WS-Asm-Entry                                               
005560               at end     display "RASUB01 - " WS-Hold-Key                
005570                                   " not found, skipped"                  
005580                          add 1 to WS-Rejected-Count                      
005590                          go to bb000-Exit                                
005600               when       Wca-Assessment-Id (WS-Asm-Ix)                   
005610                             = WS-Hold-Key                                
005620                          continue.                                       
005630*                                                                         
005640      perform  bb010-Check-Eligibility thru bb010-Exit.                   
005650*                                                                         
005660      if       not WS-Is-Eligible                                         
005670               add 1 to WS-Rejected-Count                                 
005680               go to bb000-Exit.                                          
005690*                                                                         
005700      perform  bb011-Reset-Snapshot-Flags thru bb011-Exit                 
005710               varying Snp-Ix from 1 by 1                                 
005720               until   Snp-Ix > Snp-Question-Count.                       
005730*                                                                         
005740      perform  bb020-Validate-Group thru bb020-Exit.                      
005750*                                                                         
005760      if       WS-Err-Count > zero                                        
005770               perform bb090-Report-Errors thru bb090-Exit                
005780               add 1 to WS-Rejected-Count                                 
005790               go to bb000-Exit.                                          
005800*                                                                         
005810      perform  bb050-Score-Group thru bb050-Exit.                         
005820*                                                                         
005830      move     "COMPLETED" to Wca-Status (WS-Asm-Ix).                     
005840      move     WS-Today    to Wca-Completed-Date (WS-Asm-Ix).             
005850      add      1 to WS-Scored-Count.                                      
005860*                                                                         
005870  bb000-Exit.                                                             
005880      exit.                                                               
005890*                                                                         
005900**************************************************                        
005910*   bb010 - lift the master row into the file's   *                       
005920*   own record area, let RASGN00 decide, then      *                      
005930*   copy any status change straight back           *                      
005940**************************************************                        
005950  bb010-Check-Eligibility.                                                
005960      move     Wca-Assessment-Id (WS-Asm-Ix)                              
005970                  to Asm-Assessment-Id.                                   
005980      move     Wca-Respondent-Id (WS-Asm-Ix)                              
005990                  to Asm-Respondent-Id.                                   
006000      move     Wca-Status (WS-Asm-Ix) to Asm-Status.                      
006010      move     Wca-Expires-Date (WS-Asm-Ix)                               
006020                  to Asm-Expires-Date.                                    
006030      move     Wca-Completed-Date (WS-Asm-Ix)                             
006040                  to Asm-Completed-Date.                                  
006050*                                                                         
006060      move     WS-Today to Lfc-Today.                                     
006070      move     1        to RA-Process-Code.                               
006080      call     "RASGN00" using RA-Calling-Data                            
006090                                RA-Assessment-Record                      
006100                                RA-Lifecycle-Work.                        
006110*                                                                         
006120      move     Asm-Status to Wca-Status (WS-Asm-Ix).                      
006130*                                                                         
006140      if       Lfc-Report-Accepted                                        
006150               move "Y" to WS-Eligible-Switch                             
006160      else                                                                
006170               move "N" to WS-Eligible-Switch                             
006180               move Lfc-Report to WS-New-Error-Text                       
006190               display "RASUB01 - " WS-Hold-Key " "                       
006200                        WS-New-Error-Text.                                
006210*                                                                         
006220  bb010-Exit.                                                             
006230      exit.                                                               
006240*                                                                         
006250  bb011-Reset-Snapshot-Flags.                                             
006260      move     "N" to Snp-Q-Answered-Switch (Snp-Ix).                     
006270      move     zero to Snp-Q-Awarded-Score (Snp-Ix).                      
006280*                                                                         
006290  bb011-Exit.                                                             
006300      exit.                                                               
006310*                                                                         
006320**************************************************                        
006330*   bb020 - validate every answer in the group,   *                       
006340*   then sweep the snapshot for any question the   *                      
006350*   group never answered at all                    *                      
006360**************************************************                        
006370  bb020-Validate-Group.                                                   
006380      perform  bb021-Validate-One-Answer thru bb021-Exit                  
006390               varying WS-Grp-Ix from 1 by 1                              
006400               until   WS-Grp-Ix > WS-Grp-Count.                          
006410*                                                                         
006420      perform  bb040-Check-Answered thru bb040-Exit                       
006430               varying Snp-Ix from 1 by 1                                 
006440               until   Snp-Ix > Snp-Question-Count.                       
006450*                                                                         
006460  bb020-Exit.                                                             
006470      exit.                                                               
006480*                                                                         
006490  bb021-Validate-One-Answer.                                              
006500      set      Snp-Ix to 1.                                               
006510      search   Snp-Question-Table                                         
006520               at end     string "Question "                              
006530                                  Wcg-Question-Id (WS-Grp-Ix)             
006540                                  " not found in assessment"              
006550                                  delimited by size                       
006560                                  into WS-New-Error-Text                  
006570                          perform bb029-Add-Error thru bb029-Exit         
006580                          go to bb021-Exit                                
006590               when       Snp-Q-Question-Id (Snp-Ix) =                    
006600                                   Wcg-Question-Id (WS-Grp-Ix)            
006610                          continue.                                       
006620*                                                                         
006630      move     "Y" to Snp-Q-Answered-Switch (Snp-Ix).                     
006640*                                                                         
006650      if       Wcg-Is-Yes (WS-Grp-Ix)                                     
006660               perform bb022-Check-Yes-Answer thru bb022-Exit             
006670      else                                                                
006680               perform bb023-Check-No-Answer  thru bb023-Exit.            
006690*                                                                         
006700      if       Wcg-Comment-Len (WS-Grp-Ix) > 2000                         
006710               string "Question "                                         
006720                      Wcg-Question-Id (WS-Grp-Ix)                         
006730                      " comment exceeds maximum length"                   
006740                      delimited by size into WS-New-Error-Text            
006750               perform bb029-Add-Error thru bb029-Exit.                   
006760*                                                                         
006770      if       Wcg-Comment-Len (WS-Grp-Ix) > zero                         
006780               perform bb070-Scan-Comment-Text thru bb070-Exit            
006790               if      WS-Bad-Content                                     
006800                       string "Question "                                 
006810                              Wcg-Question-Id (WS-Grp-Ix)                 
006820                              " comment contains disallowed"              
006830                              " content"                                  
006840                              delimited by size                           
006850                              into WS-New-Error-Text                      
006860                       perform bb029-Add-Error thru bb029-Exit.           
006870*                                                                         
006880  bb021-Exit.                                                             
006890      exit.                                                               
006900*                                                                         
006910  bb022-Check-Yes-Answer.                                                 
006920      move     Snp-Q-Yes-Score (Snp-Ix)                                   
006930                  to Snp-Q-Awarded-Score (Snp-Ix).                        
006940*                                                                         
006950      if       Snp-Q-Yes-Req-Comment (Snp-Ix) = "Y"                       
006960        and    Wcg-Comment-Len (WS-Grp-Ix) <                              
006970                                Snp-Q-Yes-Comment-Min (Snp-Ix)            
006980               string "Comment required with minimum "                    
006990                      Snp-Q-Yes-Comment-Min (Snp-Ix)                      
007000                      " characters"                                       
007010                      delimited by size into WS-New-Error-Text            
007020               perform bb029-Add-Error thru bb029-Exit.                   
007030*                                                                         
007040      if       Snp-Q-Yes-Req-Image (Snp-Ix) = "Y"                         
007050        and    Wcg-Attach-Count (WS-Grp-Ix) = zero                        
007060               move "At least one image required"                         
007070                  to WS-New-Error-Text                                    
007080               perform bb029-Add-Error thru bb029-Exit.                   
007090*                                                                         
007100      if       Wcg-Attach-Count (WS-Grp-Ix) >                             
007110                                Snp-Q-Yes-Max-Images (Snp-Ix)             
007120               string "Maximum " Snp-Q-Yes-Max-Images (Snp-Ix)            
007130                      " images allowed"                                   
007140                      delimited by size into WS-New-Error-Text            
007150               perform bb029-Add-Error thru bb029-Exit.                   
007160*                                                                         
007170  bb022-Exit.                                                             
007180      exit.                                                               
007190*                                                                         
007200  bb023-Check-No-Answer.                                                  
007210      move     Snp-Q-No-Score (Snp-Ix)                                    
007220                  to Snp-Q-Awarded-Score (Snp-Ix).                        
007230*                                                                         
007240      if       Snp-Q-No-Req-Comment (Snp-Ix) = "Y"                        
007250        and    Wcg-Comment-Len (WS-Grp-Ix) <                              
007260                                Snp-Q-No-Comment-Min (Snp-Ix)             
007270               string "Comment required with minimum "                    
007280                      Snp-Q-No-Comment-Min (Snp-Ix)                       
007290                      " characters"                                       
007300                      delimited by size into WS-New-Error-Text            
007310               perform bb029-Add-Error thru bb029-Exit.                   
007320*                                                                         
007330      if       Snp-Q-No-Req-Image (Snp-Ix) = "Y"                          
007340        and    Wcg-Attach-Count (WS-Grp-Ix) = zero                        
007350               move "At least one image required"                         
007360                  to WS-New-Error-Text                                    
007370               perform bb029-Add-Error thru bb029-Exit.                   
007380*                                                                         
007390      if       Wcg-Attach-Count (WS-Grp-Ix) >                             
007400                                Snp-Q-No-Max-Images (Snp-Ix)              
007410               string "Maximum " Snp-Q-No-Max-Images (Snp-Ix)             
007420                      " images allowed"                                   
007430                      delimited by size into WS-New-Error-Text            
007440               perform bb029-Add-Error thru bb029-Exit.                   
007450*                                                                         
007460  bb023-Exit.                                                             
007470      exit.                                                               
007480*                                                                         
007490**************************************************                        
007500*   bb029 - common error-list accumulator - every  *                      
007510*   validation check builds its message into       *                      
007520*   WS-New-Error-Text first since Perform cannot   *                      
007530*   pass a parameter the way Call can               *                     
007540**************************************************                        
007550  bb029-Add-Error.                                                        
007560      if       WS-Err-Count >= 20                                         
007570               go to bb029-Exit.                                          
007580*                                                                         
007590      add      1 to WS-Err-Count.                                         
007600      set      WS-Err-Ix to WS-Err-Count.                                 
007610      move     WS-New-Error-Text to WS-Err-Entry (WS-Err-Ix).             
007620*                                                                         
007630  bb029-Exit.                                                             
007640      exit.                                                               
007650*                                                                         
007660  bb040-Check-Answered.                                                   
007670      if       not Snp-Q-Was-Answered (Snp-Ix)                            
007680               string "Question " Snp-Q-Question-Id (Snp-Ix)              
007690                      " not answered"                                     
007700                      delimited by size into WS-New-Error-Text            
007710               perform bb029-Add-Error thru bb029-Exit.                   
007720*                                                                         
007730  bb040-Exit.                                                             
007740      exit.                                                               
007750*                                                                         
007760**************************************************                        
007770*   bb050 - score every type the snapshot knows    *                      
007780*   about through RACLC00, then the Overall row,    *                     
007790*   writing one Score-File record per type plus     *                     
007800*   the Overall record                              *                     
007810**************************************************                        
007820  bb050-Score-Group.                                                      
007830      perform  bb055-Score-And-Write-Type thru bb055-Exit                 
007840               varying Typ-Ix from 1 by 1                                 
007850               until   Typ-Ix > Typ-Type-Count.                           
007860*                                                                         
007870      move     2 to RA-Process-Code.                                      
007880      call     "RACLC00" using RA-Calling-Data                            
007890                                RA-Snapshot-Table                         
007900                                RA-Type-Table                             
007910                                RA-Overall-Result.                        
007920*                                                                         
007930      move     WS-Hold-Key     to Sco-Assessment-Id.                      
007940      move     "OVERALL "      to Sco-Type-Id.                            
007950      move     spaces          to Sco-Type-Name.                          
007960      move     Ovl-Raw-Score   to Sco-Raw-Score.                          
007970      move     Ovl-Max-Score   to Sco-Max-Score.                          
007980      move     Ovl-Percentage  to Sco-Percentage.                         
007990      move     Ovl-Risk-Rating to Sco-Risk-Rating.                        
008000      write    RA-Score-Record.                                           
008010*                                                                         
008020  bb050-Exit.                                                             
008030      exit.                                                               
008040*                                                                         
008050  bb055-Score-And-Write-Type.                                             
008060      move     1 to RA-Process-Code.                                      
008070      call     "RACLC00" using RA-Calling-Data                            
008080                                RA-Snapshot-Table                         
008090                                RA-Type-Table                             
008100                                RA-Overall-Result.                        
008110*                                                                         
008120      move     WS-Hold-Key               to Sco-Assessment-Id.            
008130      move     Typ-Type-Id    (Typ-Ix)   to Sco-Type-Id.                  
008140      move     Typ-Type-Name  (Typ-Ix)   to Sco-Type-Name.                
008150      move     Typ-Raw-Score  (Typ-Ix)   to Sco-Raw-Score.                
008160      move     Typ-Max-Score  (Typ-Ix)   to Sco-Max-Score.                
008170      move     Typ-Percentage(Typ-Ix)    to Sco-Percentage.               
008180      move     Typ-Risk-Rating(Typ-Ix)   to Sco-Risk-Rating.              
008190      write    RA-Score-Record.                                           
008200*                                                                         
008210  bb055-Exit.                                                             
008220      exit.                                                               
008230*                                                                         
008240**************************************************                        
008250*   bb070 - fold the comment excerpt to upper      *                      
008260*   case once, then test it for an opening markup  *                      
008270*   tag and for the scheme/event-handler literals   *                     
008280*   in the pattern table                            *                     
008290**************************************************                        
008300  bb070-Scan-Comment-Text.                                                
008310      move     "N" to WS-Bad-Content-Switch.                              
008320      move     Wcg-Comment-Text (WS-Grp-Ix) to WS-Up-Comment.             
008330      inspect  WS-Up-Comment converting WS-Lower-Alpha                    
008340                                      to WS-Upper-Alpha.                  
008350*                                                                         
008360      perform  bb071-Scan-For-Markup thru bb071-Exit                      
008370               varying WS-Scan2-Ix from 1 by 1                            
008380               until   WS-Scan2-Ix > 59 or WS-Bad-Content.                
008390*                                                                         
008400      perform  bb072-Scan-One-Pattern thru bb072-Exit                     
008410               varying WS-Pat-Ix from 1 by 1                              
008420               until   WS-Pat-Ix > WS-Pat-Count or WS-Bad-Content.        
008430*                                                                         
008440      perform  bb074-Scan-For-On-Handler thru bb074-Exit                  
008450               varying WS-Scan4-Ix from 1 by 1                            
008460               until   WS-Scan4-Ix > 58 or WS-Bad-Content.                
008470*                                                                         
008480  bb070-Exit.                                                             
008490      exit.                                                               
008500*                                                                         
008510  bb071-Scan-For-Markup.                                                  
008520      move     WS-Up-Comment (WS-Scan2-Ix:1)   to WS-Char2.               
008530      move     WS-Up-Comment (WS-Scan2-Ix + 1:1) to WS-Char3.             
008540*                                                                         
008550      if       WS-Char2 = "<"                                             
008560        and   (WS-Char3 is alphabetic or WS-Char3 = "/")                  
008570               move "Y" to WS-Bad-Content-Switch.                         
008580*                                                                         
008590  bb071-Exit.                                                             
008600      exit.                                                               
008610*                                                                         
008620  bb072-Scan-One-Pattern.                                                 
008630      perform  bb073-Scan-One-Position thru bb073-Exit                    
008640               varying WS-Scan3-Ix from 1 by 1                            
008650               until   WS-Scan3-Ix >                                      
008660                            (61 - WS-Pat-Len (WS-Pat-Ix))                 
008670                or     WS-Bad-Content.                                    
008680*                                                                         
008690  bb072-Exit.                                                             
008700      exit.                                                               
008710*                                                                         
008720  bb073-Scan-One-Position.                                                
008730      if       WS-Up-Comment (WS-Scan3-Ix:WS-Pat-Len (WS-Pat-Ix))         
008740                  = WS-Pat-Text (WS-Pat-Ix)                               
008750                       (1:WS-Pat-Len (WS-Pat-Ix))                         
008760               move "Y" to WS-Bad-Content-Switch.                         
008770*                                                                         
008780  bb073-Exit.                                                             
008790      exit.                                                               
008800*                                                                         
008810**************************************************                        
008820*   bb074 - locate "ON" at the current position,  *                       
008830*   then hand off to Bb075 to look for the "="     *                      
008840*   that turns it into an event handler             *                     
008850**************************************************                        
008860  bb074-Scan-For-On-Handler.                                              
008870      move     WS-Up-Comment (WS-Scan4-Ix:2) to WS-Two-Char.              
008880      if       WS-Two-Char not = "ON"                                     
008890               go to bb074-Exit.                                          
008900*                                                                         
008910      compute  WS-Scan5-Start = WS-Scan4-Ix + 2.                          
008920      move     "N" to WS-On-Delim-Switch.                                 
008930      perform  bb075-Scan-For-Equals thru bb075-Exit                      
008940               varying WS-Scan5-Ix from WS-Scan5-Start by 1               
008950               until   WS-Scan5-Ix > 60                                   
008960                or     WS-On-Delim-Hit                                    
008970                or     WS-Bad-Content.                                    
008980*                                                                         
008990  bb074-Exit.                                                             
009000      exit.                                                               
009010*                                                                         
009020  bb075-Scan-For-Equals.                                                  
009030      move     WS-Up-Comment (WS-Scan5-Ix:1) to WS-On-Delim-Char.         
009040*                                                                         
009050      if       WS-On-Delim-Char = "="                                     
009060               move "Y" to WS-Bad-Content-Switch                          
009070               go to bb075-Exit.                                          
009080*                                                                         
009090      if       WS-On-Delim-Char = space                                   
009100        or     WS-On-Delim-Char = "<"                                     
009110        or     WS-On-Delim-Char = ">"                                     
009120        or     WS-On-Delim-Char = quote                                   
009130        or     WS-On-Delim-Char = "'"                                     
009140        or     WS-On-Delim-Char = ";"                                     
009150               move "Y" to WS-On-Delim-Switch.                            
009160*                                                                         
009170  bb075-Exit.                                                             
009180      exit.                                                               
009190*                                                                         
009200**************************************************                        
009210*   bb090 - one Display line per error, prefixed  *                       
009220*   with the Assessment-Id, for the operator to    *                      
009230*   pick up off the job log                         *                     
009240**************************************************                        
009250  bb090-Report-Errors.                                                    
009260      perform  bb091-Report-One-Error thru bb091-Exit                     
009270               varying WS-Err-Ix from 1 by 1                              
009280               until   WS-Err-Ix > WS-Err-Count.                          
009290*                                                                         
009300  bb090-Exit.                                                             
009310      exit.                                                               
009320*                                                                         
009330  bb091-Report-One-Error.                                                 
009340      display  "RASUB01 - " WS-Hold-Key " "                               
009350                WS-Err-Entry (WS-Err-Ix).                                 
009360*                                                                         
009370  bb091-Exit.                                                             
009380      exit.                                                               
009390*                                                                         
009400**************************************************                        
009410*   aa060 - three summary lines appended to the   *                       
009420*   Score-File - there is no separate print        *                      
009430*   report, the Score-File doubles as one, as the   *                     
009440*   spec for this run now requires                  *                     
009450**************************************************                        
009460  aa060-Write-Trailers.                                                   
009470      move     WS-Processed-Count to WS-Processed-Ed.                     
009480      move     WS-Rejected-Count  to WS-Rejected-Ed.                      
009490      move     WS-Scored-Count    to WS-Scored-Ed.                        
009500*                                                                         
009510      open     extend Score-File.                                         
009520*                                                                         
009530      move     spaces to Sco-Trailer-Line.                                
009540      string   "ASSESSMENTS PROCESSED: " WS-Processed-Ed                  
009550               delimited by size into Sco-Trailer-Line.                   
009560      write    Sco-Trailer-Line.                                          
009570*                                                                         
009580      move     spaces to Sco-Trailer-Line.                                
009590      string   "ASSESSMENTS REJECTED:  " WS-Rejected-Ed                   
009600               delimited by size into Sco-Trailer-Line.                   
009610      write    Sco-Trailer-Line.                                          
009620*                                                                         
009630      move     spaces to Sco-Trailer-Line.                                
009640      string   "SCORE RECORDS WRITTEN: " WS-Scored-Ed                     
009650               delimited by size into Sco-Trailer-Line.                   
009660      write    Sco-Trailer-Line.                                          
009670*                                                                         
009680      close    Score-File.                                                
009690*                                                                         
009700  aa060-Exit.                                                             
009710      exit.                                                               
009720*                                                                         
009730**************************************************                        
009740*   aa070 - rewrite the whole Assessment-File      *                      
009750*   from the in-memory table - the only update      *                     
009760*   path a keyless sequential master allows         *                     
009770**************************************************                        
009780  aa070-Rewrite-Assessments.                                              
009790      open     output Assessment-File.                                    
009800*                                                                         
009810      perform  aa071-Rewrite-One-Assessment thru aa071-Exit               
009820               varying WS-Asm-Ix from 1 by 1                              
009830               until   WS-Asm-Ix > WS-Asm-Count.                          
009840*                                                                         
009850      close    Assessment-File.                                           
009860*                                                                         
009870  aa070-Exit.                                                             
009880      exit.                                                               
009890*                                                                         
009900  aa071-Rewrite-One-Assessment.                                           
009910      move     Wca-Assessment-Id (WS-Asm-Ix)                              
009920                  to Asm-Assessment-Id.                                   
009930      move     Wca-Respondent-Id (WS-Asm-Ix)                              
009940                  to Asm-Respondent-Id.                                   
009950      move     Wca-Status (WS-Asm-Ix) to Asm-Status.                      
009960      move     Wca-Expires-Date (WS-Asm-Ix)                               
009970                  to Asm-Expires-Date.                                    
009980      move     Wca-Completed-Date (WS-Asm-Ix)                             
009990                  to Asm-Completed-Date.                                  
010000      write    RA-Assessment-Record.                                      
010010*                                                                         
010020  aa071-Exit.                                                             
010030      exit.                                                               
010040*                                                                         
